000100******************************************************************COPY05
000200* FCSTFCTR   -  30-DAY DEMAND-FORECAST FACTOR RECORD             COPY05
000300*            -  ONE RECORD PER ITEM, SORTED BY FCSF-ITEM-ID      COPY05
000400*            -  ASCENDING. SUPPLIED BY THE PLANNING GROUP'S      COPY05
000500*            -  FORECASTING MODEL - NOT EVERY ITEM WILL HAVE     COPY05
000600*            -  A MATCHING RECORD.                               COPY05
000700******************************************************************COPY05
000800* 08/11/09 JRS  ORIGINAL COPYBOOK                                COPY05
000900* 01/05/99 WLT  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD       COPY05
001000******************************************************************COPY05
001100 01  FCSF-REC.                                                  COPY05
001200     05  FCSF-KEY.                                              COPY05
001300         10  FCSF-ITEM-ID                PIC 9(04).             COPY05
001400     05  FCSF-FACTOR                     PIC 9(01)V9(04).       COPY05
001500     05  FCSF-CONFIDENCE                  PIC 9(03)V9(01).       COPY05
001600     05  FCSF-FACTOR-X REDEFINES FCSF-FACTOR PIC X(05).         COPY05
001700     05  FILLER                          PIC X(67).             COPY05
