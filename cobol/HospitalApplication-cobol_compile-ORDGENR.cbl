000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORDGENR.
000300 AUTHOR. T. OKONKWO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/02/91.
000600 DATE-COMPILED. 05/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          STEP 2 OF THE POCT SUPPLY-CHAIN NIGHTLY BATCH.
001200*          RE-WALKS THE INVENTORY FILE AGAINST THE ITEM MASTER
001300*          AND, FOR EVERY LINE STILL BELOW MINIMUM, BUILDS A
001400*          REPLENISHMENT ORDER.  ORDERS ARE BROKEN ON LOCATION -
001500*          ONE ORDHDR RECORD PER LOCATION THAT NEEDS SOMETHING,
001600*          FOLLOWED BY ONE ORDLINE RECORD PER SHORT ITEM.
001700*
001800*          THE RECOMMENDED QUANTITY ITSELF IS FARMED OUT TO THE
001900*          QTYCALC SUBPROGRAM SO THE FORMULA LIVES IN ONE PLACE.
002000*
002100*          THE RUNPARM RECORD SUPPLIES THE APPROVER NAME, RUN
002200*          DATE AND URGENT-FLAG STAMPED ONTO EVERY ORDER HEADER.
002300*
002400*          OUTPUT IS SECTION 2 OF THE SHARED POCTRPT PRINT FILE
002500*          (ORDERS CREATED, LINES, TOTAL QTY).
002600*
002700******************************************************************
002800*CHANGE LOG.
002900* 05/02/91 TO   ORIGINAL PROGRAM                                  CL001
003000* 10/11/92 TO   BROKE ORDERS ON LOCATION INSTEAD OF ONE GIANT     CL002
003100*               ORDER FOR THE WHOLE RUN                           CL002
003200* 03/04/94 MLK  ADDED RUNPARM READ FOR APPROVER/URGENT STAMP      CL003
003300* 11/02/98 WLT  Y2K REVIEW - RUNP-DATE IS ALREADY 4-DIGIT YEAR    CL004
003400* 01/06/99 WLT  Y2K REVIEW SIGN-OFF                               CL005
003500* 06/14/05 MM   CALL TO QTYCALC REPLACES IN-LINE FORMULA - REQ    CL006
003600*               2280 WANTS THE FORMULA SHARED WITH THE ON-LINE    CL006
003700*               REORDER SCREEN                                    CL006
003800* 09/03/12 DWK  ORDH-ID NOW RESETS TO 000001 EACH RUN, NOT        CL007
003900*               CARRIED FORWARD FROM THE PRIOR RUN'S LAST ORDER   CL007
004000* 02/27/18 PJN  MINOR - ALIGNED LINE-QTY COLUMN WITH SECTION 1    CL008
004050* 03/02/26 KMS  TICKET SC-6114 - TRAILER WROTE THE COUNTS LINE    CL009
004060*               EVEN WHEN NO ORDERS WERE CREATED; NOW WRITES      CL009
004070*               "ALL ITEMS ABOVE MINIMUM STOCK LEVELS" INSTEAD    CL009
004080* 03/06/26 KMS  TICKET SC-6116 - DROPPED THE UNUSED NUMERIC-KEY   CL010
004090*               CLASS TEST AND FIRST-REPORT-STEP SWITCH FROM      CL010
004095*               SPECIAL-NAMES - NEITHER WAS EVER REFERENCED       CL010
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT LOCMSTR
005300            ASSIGN TO UT-S-LOCMSTR
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS LOCM-STATUS.
005600
005700     SELECT ITEMMSTR
005800            ASSIGN TO UT-S-ITEMMSTR
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS ITMM-STATUS.
006100
006200     SELECT INVDALY
006300            ASSIGN TO UT-S-INVDALY
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS INVD-STATUS.
006600
006700     SELECT RUNPARM
006800            ASSIGN TO UT-S-RUNPARM
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS RUNP-STATUS.
007100
007200     SELECT ORDHDR
007300            ASSIGN TO UT-S-ORDHDR
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS ORDH-STATUS.
007600
007700     SELECT ORDLINE
007800            ASSIGN TO UT-S-ORDLINE
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS IS ORDL-STATUS.
008100
008200     SELECT POCTRPT
008300            ASSIGN TO UT-S-POCTRPT
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS IS RPT-STATUS.
008600
008700     SELECT SYSOUT
008800            ASSIGN TO UT-S-SYSOUT
008900            ORGANIZATION IS SEQUENTIAL.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  LOCMSTR
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS LOCM-REC.
009900 COPY LOCMSTR.
010000
010100 FD  ITEMMSTR
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 80 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS ITMM-REC.
010700 COPY ITEMMSTR.
010800
010900 FD  INVDALY
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS INVD-REC.
011500 COPY INVDALY.
011600
011700 FD  RUNPARM
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 80 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS RUNP-REC.
012300 COPY RUNPARM.
012400
012500 FD  ORDHDR
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 80 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS ORDH-REC.
013100 COPY ORDHDR.
013200
013300 FD  ORDLINE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 80 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS ORDL-REC.
013900 COPY ORDLINE.
014000
014100 FD  POCTRPT
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 132 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS RPT-REC.
014700 01  RPT-REC                             PIC X(132).
014800
014900 FD  SYSOUT
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 130 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS SYSOUT-REC.
015500 01  SYSOUT-REC                          PIC X(130).
015600
015700 WORKING-STORAGE SECTION.
015800
015900 01  FILE-STATUS-CODES.
016000     05  LOCM-STATUS                     PIC X(02).
016100         88  LOCM-AT-END          VALUE "10".
016200     05  ITMM-STATUS                     PIC X(02).
016300         88  ITMM-AT-END          VALUE "10".
016400     05  INVD-STATUS                     PIC X(02).
016500         88  INVD-AT-END          VALUE "10".
016600     05  RUNP-STATUS                     PIC X(02).
016700     05  ORDH-STATUS                     PIC X(02).
016800     05  ORDL-STATUS                     PIC X(02).
016900     05  RPT-STATUS                      PIC X(02).
016950     05  FILLER                          PIC X(02) VALUE SPACES.
017000
017100 01  FLAGS-AND-SWITCHES.
017200     05  MORE-INVD-SW                    PIC X(01) VALUE "Y".
017300         88  NO-MORE-INVD         VALUE "N".
017400     05  ITEM-FOUND-SW                    PIC X(01) VALUE "N".
017500         88  ITEM-FOUND           VALUE "Y".
017600     05  LOC-FOUND-SW                    PIC X(01) VALUE "N".
017700         88  LOC-FOUND            VALUE "Y".
017800     05  BELOW-MIN-SW                    PIC X(01) VALUE "N".
017900         88  BELOW-MIN            VALUE "Y".
018000     05  ORDER-OPEN-SW                    PIC X(01) VALUE "N".
018100         88  ORDER-OPEN           VALUE "Y".
018200     05  FIRST-INVD-SW                    PIC X(01) VALUE "Y".
018300         88  FIRST-INVD           VALUE "Y".
018350     05  FILLER                          PIC X(01) VALUE SPACE.
018400
018500 01  ITEM-TABLE-CTL.
018600     05  ITEM-TABLE-COUNT                PIC 9(03) COMP VALUE 0.
018650     05  FILLER                          PIC X(01) VALUE SPACE.
018700 01  ITEM-TABLE.
018800     05  ITEM-TABLE-ENTRY OCCURS 1 TO 050 TIMES
018900             DEPENDING ON ITEM-TABLE-COUNT
019000             ASCENDING KEY IS IT-ITEM-ID
019100             INDEXED BY IT-IDX.
019200         10  IT-ITEM-ID                  PIC 9(04).
019300         10  IT-ITEM-NAME                PIC X(25).
019400         10  IT-MIN-STOCK                PIC 9(05) COMP.
019500         10  IT-COST-THB                 PIC 9(07) COMP.
019550         10  FILLER                      PIC X(01).
019600
019700 01  LOC-TABLE-CTL.
019800     05  LOC-TABLE-COUNT                 PIC 9(03) COMP VALUE 0.
019850     05  FILLER                          PIC X(01) VALUE SPACE.
019900 01  LOC-TABLE.
020000     05  LOC-TABLE-ENTRY OCCURS 1 TO 150 TIMES
020100             DEPENDING ON LOC-TABLE-COUNT
020200             ASCENDING KEY IS LT-LOC-ID
020300             INDEXED BY LT-IDX.
020400         10  LT-LOC-ID                   PIC 9(04).
020500         10  LT-LOC-NAME                 PIC X(30).
020550         10  FILLER                      PIC X(01).
020600
020700 01  HOLD-FIELDS.
020800     05  HOLD-LOC-ID                     PIC 9(04) VALUE 0.
020900     05  HOLD-LOC-ID-X REDEFINES HOLD-LOC-ID PIC X(04).
020950     05  FILLER                          PIC X(01) VALUE SPACE.
021000
021100 01  QTYCALC-LINKAGE-REC.
021200     05  QC-ITEM-MIN-STOCK               PIC 9(05) COMP.
021300     05  QC-ITEM-CURRENT-STOCK           PIC 9(05) COMP.
021400     05  QC-ITEM-RECOMMEND-QTY           PIC 9(05) COMP.
021450     05  FILLER                          PIC X(01).
021500 01  CALC-CALL-RET-CODE                  PIC 9(04) COMP.
021600
021700 01  COUNTERS-AND-ACCUMULATORS.
021800     05  RECORDS-READ                    PIC 9(07) COMP VALUE 0.
021900     05  ORDERS-CREATED                   PIC 9(05) COMP VALUE 0.
022000     05  LINES-CREATED                    PIC 9(05) COMP VALUE 0.
022100     05  TOTAL-QTY-ORDERED                PIC 9(09) COMP VALUE 0.
022200     05  NEXT-ORDER-ID                    PIC 9(06) COMP VALUE 0.
022250     05  FILLER                          PIC X(01) VALUE SPACE.
022300
022400 01  MISC-WS-FLDS.
022500     05  CURR-STOCK-WS                   PIC 9(05).
022600     05  CURR-STOCK-WS-X REDEFINES CURR-STOCK-WS PIC X(05).
022650     05  FILLER                          PIC X(01) VALUE SPACE.
022700
022800 01  WS-SEC2-HDR-1.
022900     05  FILLER                          PIC X(01) VALUE SPACE.
023000     05  FILLER                          PIC X(40) VALUE
023100         "POCT SUPPLY-CHAIN NIGHTLY RUN".
023200     05  FILLER                          PIC X(91) VALUE SPACES.
023300
023400 01  WS-SEC2-HDR-2.
023500     05  FILLER                          PIC X(01) VALUE SPACE.
023600     05  FILLER                          PIC X(35) VALUE
023700         "SECTION 2 - REPLENISHMENT ORDERS".
023800     05  FILLER                          PIC X(96) VALUE SPACES.
023900
024000 01  WS-SEC2-COL-HDR.
024100     05  FILLER                          PIC X(01) VALUE SPACE.
024200     05  FILLER                          PIC X(10) VALUE
024300         "ORDER-ID".
024400     05  FILLER                          PIC X(30) VALUE
024500         "LOCATION".
024600     05  FILLER                          PIC X(25) VALUE
024700         "ITEM".
024800     05  FILLER                          PIC X(10) VALUE
024900         "ORDER-QTY".
025000     05  FILLER                          PIC X(56) VALUE SPACES.
025100
025200 01  WS-SEC2-DETAIL.
025300     05  FILLER                          PIC X(01) VALUE SPACE.
025400     05  DET-ORDER-ID-O                  PIC ZZZZZ9.
025500     05  FILLER                          PIC X(03) VALUE SPACES.
025600     05  DET-LOC-NAME-O                  PIC X(30).
025700     05  DET-ITEM-NAME-O                 PIC X(25).
025800     05  DET-ORDER-QTY-O                 PIC ZZ,ZZ9.
025900     05  FILLER                          PIC X(41) VALUE SPACES.
026000
026100 01  WS-SEC2-TRAILER.
026200     05  FILLER                          PIC X(01) VALUE SPACE.
026300     05  FILLER                          PIC X(17) VALUE
026400         "ORDERS CREATED:".
026500     05  TRL-ORDERS-O                     PIC ZZ,ZZ9.
026600     05  FILLER                          PIC X(04) VALUE SPACES.
026700     05  FILLER                          PIC X(16) VALUE
026800         "ORDER LINES:".
026900     05  TRL-LINES-O                      PIC ZZ,ZZ9.
027000     05  FILLER                          PIC X(04) VALUE SPACES.
027100     05  FILLER                          PIC X(17) VALUE
027200         "TOTAL QTY ORDERED:".
027300     05  TRL-TOTAL-QTY-O                  PIC ZZZ,ZZZ,ZZ9.
027400     05  FILLER                          PIC X(46) VALUE SPACES.
027450
027460 01  WS-SEC2-NO-ORDERS.
027470     05  FILLER                          PIC X(01) VALUE SPACE.
027480     05  FILLER                          PIC X(36) VALUE
027490         "ALL ITEMS ABOVE MINIMUM STOCK LEVELS".
027495     05  FILLER                          PIC X(95) VALUE SPACES.
027500
027600 COPY ABENDREC.
027700
027800 PROCEDURE DIVISION.
027900
028000 000-HOUSEKEEPING.
028100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028200     DISPLAY "******** BEGIN JOB ORDGENR ********".
028300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028400     PERFORM 050-LOAD-ITEM-TABLE THRU 050-EXIT.
028500     PERFORM 060-LOAD-LOC-TABLE THRU 060-EXIT.
028600     PERFORM 065-READ-RUNPARM THRU 065-EXIT.
028700     PERFORM 070-WRITE-HEADERS THRU 070-EXIT.
028800     PERFORM 900-READ-INVDALY THRU 900-EXIT.
028900 000-EXIT.
029000     EXIT.
029100
029200 050-LOAD-ITEM-TABLE.
029300     MOVE "050-LOAD-ITEM-TABLE" TO PARA-NAME.
029400     READ ITEMMSTR
029500         AT END
029600         MOVE "10" TO ITMM-STATUS
029650     END-READ.
029700     PERFORM 055-ADD-ITEM-ENTRY THRU 055-EXIT
029750             UNTIL ITMM-AT-END.
029800 050-EXIT.
029850     EXIT.
029900
029950 055-ADD-ITEM-ENTRY.
030000     MOVE "055-ADD-ITEM-ENTRY" TO PARA-NAME.
030050     ADD 1 TO ITEM-TABLE-COUNT.
030100     SET IT-IDX TO ITEM-TABLE-COUNT.
030150     MOVE ITMM-ID        TO IT-ITEM-ID (IT-IDX).
030200     MOVE ITMM-NAME      TO IT-ITEM-NAME (IT-IDX).
030250     MOVE ITMM-MIN-STOCK TO IT-MIN-STOCK (IT-IDX).
030300     MOVE ITMM-COST-THB  TO IT-COST-THB (IT-IDX).
030350     READ ITEMMSTR
030400         AT END
030450         MOVE "10" TO ITMM-STATUS
030500     END-READ.
030550 055-EXIT.
030600     EXIT.
030650
030700 060-LOAD-LOC-TABLE.
030750     MOVE "060-LOAD-LOC-TABLE" TO PARA-NAME.
030800     READ LOCMSTR
030850         AT END
030900         MOVE "10" TO LOCM-STATUS
030950     END-READ.
031000     PERFORM 063-ADD-LOC-ENTRY THRU 063-EXIT
031050             UNTIL LOCM-AT-END.
031100 060-EXIT.
031150     EXIT.
031200
031250 063-ADD-LOC-ENTRY.
031300     MOVE "063-ADD-LOC-ENTRY" TO PARA-NAME.
031350     ADD 1 TO LOC-TABLE-COUNT.
031400     SET LT-IDX TO LOC-TABLE-COUNT.
031450     MOVE LOCM-ID        TO LT-LOC-ID (LT-IDX).
031500     MOVE LOCM-NAME      TO LT-LOC-NAME (LT-IDX).
031550     READ LOCMSTR
031600         AT END
031650         MOVE "10" TO LOCM-STATUS
031700     END-READ.
031750 063-EXIT.
031800     EXIT.
033300
033400 065-READ-RUNPARM.
033500     MOVE "065-READ-RUNPARM" TO PARA-NAME.
033600     READ RUNPARM
033700         AT END
033800         MOVE "UNKNOWN"  TO RUNP-APPROVER
033900         MOVE "N"        TO RUNP-URGENT-SW
034000     END-READ.
034100 065-EXIT.
034200     EXIT.
034300
034400 070-WRITE-HEADERS.
034500     MOVE "070-WRITE-HEADERS" TO PARA-NAME.
034600     WRITE RPT-REC FROM WS-SEC2-HDR-1 AFTER ADVANCING TOP-OF-FORM.
034700     WRITE RPT-REC FROM WS-SEC2-HDR-2.
034800     WRITE RPT-REC FROM WS-SEC2-COL-HDR.
034900 070-EXIT.
035000     EXIT.
035100
035200 100-MAINLINE.
035300     MOVE "100-MAINLINE" TO PARA-NAME.
035400     IF NOT FIRST-INVD AND INVD-LOC-ID NOT EQUAL TO HOLD-LOC-ID
035500         PERFORM 500-CLOSE-ORDER THRU 500-EXIT
035600     END-IF.
035700     MOVE INVD-LOC-ID TO HOLD-LOC-ID.
035800     MOVE "N" TO FIRST-INVD-SW.
035900     PERFORM 200-LOOKUP-ITEM-RTN THRU 200-EXIT.
036000     PERFORM 250-LOOKUP-LOC-RTN THRU 250-EXIT.
036100     IF ITEM-FOUND
036200         IF INVD-CURRENT-STOCK < IT-MIN-STOCK (IT-IDX)
036300             PERFORM 300-CALL-QTYCALC THRU 300-EXIT
036400             IF QC-ITEM-RECOMMEND-QTY > 0
036500                 PERFORM 400-ADD-ORDER-LINE THRU 400-EXIT
036600             END-IF
036700         END-IF
036800     END-IF.
036900     ADD 1 TO RECORDS-READ.
037000     PERFORM 900-READ-INVDALY THRU 900-EXIT.
037100 100-EXIT.
037200     EXIT.
037300
037400 200-LOOKUP-ITEM-RTN.
037500     MOVE "200-LOOKUP-ITEM-RTN" TO PARA-NAME.
037600     MOVE "N" TO ITEM-FOUND-SW.
037700     SET IT-IDX TO 1.
037800     SEARCH ALL ITEM-TABLE-ENTRY
037900         AT END
038000             MOVE "N" TO ITEM-FOUND-SW
038100         WHEN IT-ITEM-ID (IT-IDX) = INVD-ITEM-ID
038200             MOVE "Y" TO ITEM-FOUND-SW
038300     END-SEARCH.
038400 200-EXIT.
038500     EXIT.
038600
038700 250-LOOKUP-LOC-RTN.
038800     MOVE "250-LOOKUP-LOC-RTN" TO PARA-NAME.
038900     MOVE "N" TO LOC-FOUND-SW.
039000     SET LT-IDX TO 1.
039100     SEARCH ALL LOC-TABLE-ENTRY
039200         AT END
039300             MOVE "N" TO LOC-FOUND-SW
039400         WHEN LT-LOC-ID (LT-IDX) = INVD-LOC-ID
039500             MOVE "Y" TO LOC-FOUND-SW
039600     END-SEARCH.
039700 250-EXIT.
039800     EXIT.
039900
040000 300-CALL-QTYCALC.
040100     MOVE "300-CALL-QTYCALC" TO PARA-NAME.
040200     MOVE IT-MIN-STOCK (IT-IDX)     TO QC-ITEM-MIN-STOCK.
040300     MOVE INVD-CURRENT-STOCK        TO QC-ITEM-CURRENT-STOCK.
040400     MOVE ZERO TO CALC-CALL-RET-CODE.
040500     CALL "QTYCALC" USING QTYCALC-LINKAGE-REC, CALC-CALL-RET-CODE.
040600     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
040700         MOVE "** NON-ZERO RETURN-CODE FROM QTYCALC"
040800                                  TO ABEND-REASON
040900         GO TO 1000-ABEND-RTN
041000     END-IF.
041100 300-EXIT.
041200     EXIT.
041300
041400 400-ADD-ORDER-LINE.
041500     MOVE "400-ADD-ORDER-LINE" TO PARA-NAME.
041600     IF NOT ORDER-OPEN
041700         PERFORM 450-OPEN-ORDER THRU 450-EXIT
041800     END-IF.
041900     MOVE SPACES TO ORDL-REC.
042000     MOVE NEXT-ORDER-ID             TO ORDL-ORDER-ID.
042100     MOVE INVD-ITEM-ID               TO ORDL-ITEM-ID.
042200     MOVE QC-ITEM-RECOMMEND-QTY      TO ORDL-QTY.
042300     WRITE ORDL-REC.
042400     ADD 1 TO LINES-CREATED.
042500     ADD QC-ITEM-RECOMMEND-QTY TO TOTAL-QTY-ORDERED.
042600     MOVE SPACES TO WS-SEC2-DETAIL.
042700     MOVE NEXT-ORDER-ID               TO DET-ORDER-ID-O.
042800     IF LOC-FOUND
042900         MOVE LT-LOC-NAME (LT-IDX)    TO DET-LOC-NAME-O
043000     ELSE
043100         MOVE "*** LOCATION NOT ON MASTER ***" TO DET-LOC-NAME-O
043200     END-IF.
043300     MOVE IT-ITEM-NAME (IT-IDX)      TO DET-ITEM-NAME-O.
043400     MOVE QC-ITEM-RECOMMEND-QTY      TO DET-ORDER-QTY-O.
043500     WRITE RPT-REC FROM WS-SEC2-DETAIL.
043600 400-EXIT.
043700     EXIT.
043800
043900 450-OPEN-ORDER.
044000     MOVE "450-OPEN-ORDER" TO PARA-NAME.
044100     ADD 1 TO NEXT-ORDER-ID.
044200     MOVE SPACES TO ORDH-REC.
044300     MOVE NEXT-ORDER-ID              TO ORDH-ID.
044400     MOVE RUNP-DATE                  TO ORDH-DATE.
044500     MOVE HOLD-LOC-ID                TO ORDH-LOC-ID.
044600     MOVE RUNP-APPROVER              TO ORDH-APPROVER.
044700     MOVE RUNP-URGENT-SW             TO ORDH-URGENT-SW.
044800     WRITE ORDH-REC.
044900     ADD 1 TO ORDERS-CREATED.
045000     MOVE "Y" TO ORDER-OPEN-SW.
045100 450-EXIT.
045200     EXIT.
045300
045400 500-CLOSE-ORDER.
045500     MOVE "500-CLOSE-ORDER" TO PARA-NAME.
045600     MOVE "N" TO ORDER-OPEN-SW.
045700 500-EXIT.
045800     EXIT.
045900
046000 900-READ-INVDALY.
046100     MOVE "900-READ-INVDALY" TO PARA-NAME.
046200     READ INVDALY
046300         AT END
046400         MOVE "N" TO MORE-INVD-SW
046500     END-READ.
046600 900-EXIT.
046700     EXIT.
046800
046900 950-WRITE-TRAILER.
047000     MOVE "950-WRITE-TRAILER" TO PARA-NAME.
047050     IF ORDERS-CREATED = 0
047090         WRITE RPT-REC FROM WS-SEC2-NO-ORDERS
047095     ELSE
047100         MOVE SPACES TO WS-SEC2-TRAILER
047200         MOVE ORDERS-CREATED              TO TRL-ORDERS-O
047300         MOVE LINES-CREATED                TO TRL-LINES-O
047400         MOVE TOTAL-QTY-ORDERED            TO TRL-TOTAL-QTY-O
047500         WRITE RPT-REC FROM WS-SEC2-TRAILER
047550     END-IF.
047600 950-EXIT.
047700     EXIT.
047800
047900 800-OPEN-FILES.
048000     MOVE "800-OPEN-FILES" TO PARA-NAME.
048100     OPEN INPUT LOCMSTR, ITEMMSTR, INVDALY, RUNPARM.
048200     OPEN OUTPUT ORDHDR, ORDLINE.
048300     OPEN EXTEND POCTRPT.
048400     OPEN OUTPUT SYSOUT.
048500 800-EXIT.
048600     EXIT.
048700
048800 850-CLOSE-FILES.
048900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
049000     CLOSE LOCMSTR, ITEMMSTR, INVDALY, RUNPARM.
049100     CLOSE ORDHDR, ORDLINE, POCTRPT, SYSOUT.
049200 850-EXIT.
049300     EXIT.
049400
049500 999-CLEANUP.
049600     MOVE "999-CLEANUP" TO PARA-NAME.
049700     IF ORDER-OPEN
049800         PERFORM 500-CLOSE-ORDER THRU 500-EXIT
049900     END-IF.
050000     PERFORM 950-WRITE-TRAILER THRU 950-EXIT.
050100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050200     DISPLAY "******** NORMAL END OF JOB ORDGENR ********".
050300 999-EXIT.
050400     EXIT.
050500
050600 1000-ABEND-RTN.
050700     WRITE SYSOUT-REC FROM ABEND-REC.
050800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050900     DISPLAY "*** ABNORMAL END OF JOB - ORDGENR ***" UPON CONSOLE.
051000     DIVIDE ZERO-VAL INTO ONE-VAL.
051100
051200 MAIN-LOGIC SECTION.
051300 MAIN-PARA.
051400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
051500     PERFORM 100-MAINLINE THRU 100-EXIT
051600             UNTIL NO-MORE-INVD.
051700     PERFORM 999-CLEANUP THRU 999-EXIT.
051800     MOVE +0 TO RETURN-CODE.
051900     GOBACK.
