000100******************************************************************COPY03
000200* INVDALY    -  DAILY PER-LOCATION INVENTORY TRANSACTION RECORD  COPY03
000300*            -  ONE RECORD PER LOCATION X ITEM, SORTED BY        COPY03
000400*            -  INVD-LOC-ID THEN INVD-ITEM-ID ASCENDING.          COPY03
000500*            -  FED INTO INVVALR, ORDGENR AND DMDFCST.            COPY03
000600******************************************************************COPY03
000700* 05/14/09 JRS  ORIGINAL COPYBOOK                                 COPY03
000800* 09/30/99 WLT  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD        COPY03
000850* 03/05/26 KMS  TICKET SC-6115 - CARVED THE TAIL FILLER INTO      COPY03
000860*               INVD-REC-STATUS/COUNT-DATE/LOAD-BATCH-NO TO       COPY03
000870*               CARRY THE SAME COUNT-AUDIT STAMPS THE CYCLE       COPY03
000880*               COUNT TEAM ADDED TO THE OTHER DAILY EXTRACTS.     COPY03
000890*               RECORD STAYS FIXED 80 BYTES - NO LAYOUT SHIFT.    COPY03
000900******************************************************************COPY03
001000 01  INVD-REC.                                                   COPY03
001100     05  INVD-KEY.                                               COPY03
001200         10  INVD-LOC-ID                 PIC 9(04).               COPY03
001300         10  INVD-ITEM-ID                PIC 9(04).               COPY03
001400     05  INVD-CURRENT-STOCK              PIC 9(05).               COPY03
001500     05  INVD-CURRENT-STOCK-X REDEFINES                          COPY03
001600         INVD-CURRENT-STOCK              PIC X(05).               COPY03
001650     05  INVD-REC-STATUS             PIC X(01).                   COPY03
001660         88  INVD-CNT-VERIFIED           VALUE "V".               COPY03
001670         88  INVD-CNT-ESTIMATED          VALUE "E".               COPY03
001680         88  INVD-CNT-PENDING            VALUE "P".               COPY03
001700     05  INVD-COUNT-DATE                 PIC 9(08).               COPY03
001750     05  INVD-COUNT-DATE-GRP REDEFINES                           COPY03
001760         INVD-COUNT-DATE.                                         COPY03
001770         10  INVD-CNT-YYYY               PIC 9(04).               COPY03
001780         10  INVD-CNT-MM                 PIC 9(02).               COPY03
001790         10  INVD-CNT-DD                 PIC 9(02).               COPY03
001800     05  INVD-LOAD-BATCH-NO              PIC 9(06).               COPY03
001900     05  FILLER                          PIC X(52).               COPY03
