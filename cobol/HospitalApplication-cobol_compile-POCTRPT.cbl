000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  POCTRPT.
000300 AUTHOR. J. R. SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/20/10.
000600 DATE-COMPILED. 02/20/10.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM IS STEP 5 (THE LAST STEP) OF THE POCT
001200*          SUPPLY-CHAIN NIGHTLY BATCH.  IT READS THE POCT-TEST
001300*          RESULT FILE TWICE.
001400*
001500*          PASS 1 IS SORTED LOC-ID/DATE.  IT BUILDS THE MONTHLY
001600*          TEST-VOLUME CONTROL BREAK (BY LOCATION, BY MONTH) AND
001700*          THE OVERALL HBA1C SUMMARY (COUNT, MEAN, PERCENT OF
001800*          RESULTS STRICTLY ABOVE 7.00).
001900*
002000*          PASS 2 IS SORTED BY DATE ALONE.  IT BUILDS A DAILY
002100*          MEAN TABLE, THEN COMPUTES THE POPULATION STANDARD
002200*          DEVIATION OF THE DAILY MEANS AND THE CONTROL-CHART
002300*          LIMITS (UCL/LCL = GRAND MEAN +/- 3 SIGMA), FLAGGING
002400*          ANY DAY WHOSE MEAN FALLS OUTSIDE THE LIMITS.
002500*
002600*          THIS SHOP'S COMPILER HAS NO SQRT FUNCTION, SO THE
002700*          SQUARE ROOT NEEDED FOR THE SIGMA FIGURE IS DONE BY
002800*          HAND IN PARAGRAPH 600 USING A FIXED-COUNT NEWTON
002900*          ITERATION - SEE THE REMARKS THERE.
003000*
003100*          OUTPUT IS SECTION 5 OF THE SHARED POCTRPT PRINT FILE,
003200*          WHICH BY NOW ALREADY HOLDS SECTIONS 1-4 FROM THE
003300*          EARLIER STEPS, SO THIS STEP OPENS IT EXTEND.
003400*
003500******************************************************************
003600*CHANGE LOG.
003700* 02/20/10 JRS  ORIGINAL PROGRAM - QUALITY/VOLUME ANALYTICS PASS   CL001
003800* 06/03/11 JRS  ADDED PERCENT-ABOVE-7.00 TO THE SUMMARY BLOCK -    CL002
003900*               QUALITY COMMITTEE ASKED FOR IT AT THE MAY REVIEW   CL002
004400* 04/28/15 MM   WIDENED DAY-TABLE TO 200 ENTRIES - A FULL QUARTER  CL003
004500*               OF DAILY RESULTS OVERFLOWED THE OLD 100-ENTRY MAX  CL003
004600* 11/11/19 PJN  TICKET SC-5208 - OUT-OF-CONTROL DAY COUNT ADDED    CL004
004700*               TO THE CONTROL-CHART TRAILER LINE                  CL004
004750* 03/02/26 KMS  TICKET SC-6114 - ABOVE-7-COUNT WAS COUNTING A      CL005
004760*               RESULT OF EXACTLY 7.00 AS ABOVE TARGET; CHANGED    CL005
004770*               TO A STRICT > TEST AND RELABELED THE SUMMARY LINE  CL005
004780* 03/05/26 KMS  TICKET SC-6115 - DAYS-OBSERVED WAS ACCUMULATED     CL006
004790*               IN DAY-TABLE-COUNT BUT NEVER PRINTED; ADDED TO     CL006
004800*               THE CONTROL-CHART TRAILER LINE                     CL006
004810* 03/06/26 KMS  TICKET SC-6116 - QC AUDIT FOUND LCL WAS BEING      CL007
004820*               FLOORED AT ZERO BEFORE BOTH THE PRINT AND THE      CL007
004830*               OUT-OF-CONTROL TEST; LCL IS REPORTED AS GRAND      CL007
004840*               MEAN MINUS 3-SIGMA WITH NO FLOOR, PER THE SPC      CL007
004845*               STANDARD THE LAB COMMITTEE USES                    CL007
004846* 03/06/26 KMS  TICKET SC-6116 - DROPPED THE UNUSED NUMERIC-KEY   CL008
004847*               CLASS TEST AND FIRST-REPORT-STEP SWITCH FROM      CL008
004848*               SPECIAL-NAMES - NEITHER WAS EVER REFERENCED       CL008
004850******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT POCTTEST
006000            ASSIGN TO UT-S-POCTTEST
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS IS PCTT-STATUS.
006300
006400     SELECT POCTRPT
006500            ASSIGN TO UT-S-POCTRPT
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS RPT-STATUS.
006800
006900     SELECT SYSOUT
007000            ASSIGN TO UT-S-SYSOUT
007100            ORGANIZATION IS SEQUENTIAL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  POCTTEST
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 80 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS PCTT-REC.
008100 COPY POCTTEST.
008200
008300 FD  POCTRPT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS RPT-REC.
008900 01  RPT-REC                             PIC X(132).
009000
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC                          PIC X(130).
009800
009900 WORKING-STORAGE SECTION.
010000
010100 01  FILE-STATUS-CODES.
010200     05  PCTT-STATUS                     PIC X(02).
010300         88  PCTT-AT-END          VALUE "10".
010400     05  RPT-STATUS                      PIC X(02).
010500         88  RPT-CODE-GOOD        VALUE "00".
010550     05  FILLER                          PIC X(02) VALUE SPACES.
010600
010700 01  FLAGS-AND-SWITCHES.
010800     05  MORE-PCTT-SW                    PIC X(01) VALUE "Y".
010900         88  NO-MORE-PCTT         VALUE "N".
011000     05  FIRST-GROUP-SW                  PIC X(01) VALUE "Y".
011100         88  FIRST-GROUP          VALUE "Y".
011200     05  FIRST-DAY-SW                    PIC X(01) VALUE "Y".
011300         88  FIRST-DAY            VALUE "Y".
011400     05  ANY-PCTT-READ-SW                PIC X(01) VALUE "N".
011500         88  ANY-PCTT-READ        VALUE "Y".
011550     05  FILLER                          PIC X(01) VALUE SPACE.
011600
011700 01  HOLD-FIELDS.
011800     05  HOLD-LOC-ID                     PIC 9(04).
011900     05  HOLD-YYYYMM                     PIC 9(06).
012000     05  HOLD-DATE                       PIC 9(08).
012050     05  FILLER                          PIC X(01) VALUE SPACE.
012100 01  HOLD-FIELDS-X REDEFINES HOLD-FIELDS  PIC X(19).
012200
012300 01  DAY-TABLE-CTL.
012400     05  DAY-TABLE-COUNT                 PIC 9(03) COMP VALUE 0.
012450     05  FILLER                          PIC X(01) VALUE SPACE.
012500 01  DAY-TABLE.
012600     05  DAY-TABLE-ENTRY OCCURS 1 TO 200 TIMES
012700             DEPENDING ON DAY-TABLE-COUNT
012800             ASCENDING KEY IS DT-DATE
012900             INDEXED BY DT-IDX.
013000         10  DT-DATE                     PIC 9(08).
013100         10  DT-COUNT                    PIC 9(05) COMP.
013200         10  DT-SUM                      PIC S9(07)V9(02) COMP-3.
013300         10  DT-MEAN                     PIC S9(03)V9(02) COMP-3.
013400         10  DT-OOC-SW                   PIC X(01).
013500             88  DT-OUT-OF-CONTROL   VALUE "Y".
013550         10  FILLER                      PIC X(01).
013600
013700 01  COUNTERS-AND-ACCUMULATORS.
013800     05  CUR-YYYYMM-WS                   PIC 9(06) COMP VALUE 0.
013900     05  LOC-MONTH-COUNT                 PIC 9(05) COMP VALUE 0.
014000     05  OVERALL-COUNT                   PIC 9(07) COMP VALUE 0.
014100     05  OVERALL-SUM                     PIC S9(09)V9(02) COMP-3
014200             VALUE 0.
014300     05  OVERALL-MEAN-WS                 PIC S9(03)V9(02) COMP-3
014400             VALUE 0.
014500     05  ABOVE-7-COUNT                   PIC 9(07) COMP VALUE 0.
014600     05  PCT-ABOVE-7-WS                  PIC S9(03)V9(01) COMP-3
014700             VALUE 0.
014800     05  DAY-SUM-WS                      PIC S9(07)V9(02) COMP-3
014900             VALUE 0.
015000     05  DAY-COUNT-WS                    PIC 9(05) COMP VALUE 0.
015100     05  DAY-MEAN-SUM-WS                 PIC S9(07)V9(02) COMP-3
015200             VALUE 0.
015300     05  GRAND-MEAN-WS                   PIC S9(03)V9(02) COMP-3
015400             VALUE 0.
015500     05  DIFF-WS                         PIC S9(03)V9(02) COMP-3
015600             VALUE 0.
015700     05  DIFF-SQ-WS                      PIC S9(05)V9(04) COMP-3
015800             VALUE 0.
015900     05  VARIANCE-SUM-WS                 PIC S9(09)V9(04) COMP-3
016000             VALUE 0.
016100     05  POP-VARIANCE-WS                 PIC S9(07)V9(04) COMP-3
016200             VALUE 0.
016300     05  POP-STDEV-WS                    PIC S9(03)V9(04) COMP-3
016400             VALUE 0.
016500     05  UCL-WS                          PIC S9(03)V9(02) COMP-3
016600             VALUE 0.
016700     05  LCL-WS                          PIC S9(03)V9(02) COMP-3
016800             VALUE 0.
016900     05  OOC-DAY-COUNT                   PIC 9(05) COMP VALUE 0.
017000     05  PAGE-NBR                        PIC 9(03) COMP VALUE 1.
017050     05  FILLER                          PIC X(01) VALUE SPACE.
017100
017200 01  SQRT-WORK-FIELDS.
017300     05  SQRT-INPUT-WS                   PIC S9(09)V9(04) COMP-3.
017400     05  SQRT-GUESS-WS                   PIC S9(09)V9(04) COMP-3.
017500     05  SQRT-PREV-GUESS-WS              PIC S9(09)V9(04) COMP-3.
017600     05  SQRT-ITER-CTR                   PIC 9(02) COMP.
017700     05  SQRT-RESULT-WS                  PIC S9(09)V9(04) COMP-3.
017750     05  FILLER                          PIC X(01) VALUE SPACE.
017800
017900 01  MISC-WS-FLDS.
018000     05  HBA1C-DISPLAY-WS                PIC 9(02)V9(02).
018100     05  HBA1C-DISPLAY-WS-X REDEFINES
018200             HBA1C-DISPLAY-WS            PIC X(04).
018250     05  FILLER                          PIC X(01) VALUE SPACE.
018300
018400 01  WS-SEC5-HDR-1.
018500     05  FILLER                          PIC X(01) VALUE SPACE.
018600     05  FILLER                          PIC X(40) VALUE
018700         "POCT SUPPLY-CHAIN NIGHTLY RUN".
018800     05  FILLER                          PIC X(61) VALUE SPACES.
018900     05  FILLER                          PIC X(05) VALUE "PAGE ".
019000     05  HDR1-PAGE-O                     PIC ZZ9.
019100     05  FILLER                          PIC X(22) VALUE SPACES.
019200
019300 01  WS-SEC5-HDR-2.
019400     05  FILLER                          PIC X(01) VALUE SPACE.
019500     05  FILLER                          PIC X(29) VALUE
019600         "SECTION 5 - POCT ANALYTICS".
019700     05  FILLER                          PIC X(102) VALUE SPACES.
019800
019900 01  WS-SEC5-COL-HDR-A.
020000     05  FILLER                          PIC X(01) VALUE SPACE.
020100     05  FILLER                          PIC X(24) VALUE
020200         "LOCATION".
020300     05  FILLER                          PIC X(10) VALUE
020400         "YEAR-MO".
020500     05  FILLER                          PIC X(14) VALUE
020600         "TESTS-DONE".
020700     05  FILLER                          PIC X(83) VALUE SPACES.
020800
020900 01  WS-SEC5-DETAIL-A.
021000     05  FILLER                          PIC X(01) VALUE SPACE.
021100     05  DETA-LOC-ID-O                   PIC 9(04).
021200     05  FILLER                          PIC X(20) VALUE SPACES.
021300     05  DETA-YYYY-O                     PIC 9(04).
021400     05  FILLER                          PIC X(01) VALUE "-".
021500     05  DETA-MM-O                       PIC 9(02).
021600     05  FILLER                          PIC X(03) VALUE SPACES.
021700     05  DETA-COUNT-O                    PIC ZZ,ZZ9.
021800     05  FILLER                          PIC X(91) VALUE SPACES.
021900
022000 01  WS-SEC5-HDR-SUMMARY.
022100     05  FILLER                          PIC X(01) VALUE SPACE.
022200     05  FILLER                          PIC X(35) VALUE
022300         "HBA1C RESULT SUMMARY - ALL TESTS".
022400     05  FILLER                          PIC X(96) VALUE SPACES.
022500
022600 01  WS-SEC5-SUMM-LINE-1.
022700     05  FILLER                          PIC X(01) VALUE SPACE.
022800     05  FILLER                          PIC X(22) VALUE
022900         "TOTAL TESTS RUN:".
023000     05  SUMM-COUNT-O                    PIC ZZZ,ZZ9.
023100     05  FILLER                          PIC X(05) VALUE SPACES.
023200     05  FILLER                          PIC X(18) VALUE
023300         "MEAN HBA1C:".
023400     05  SUMM-MEAN-O                     PIC Z9.99.
023500     05  FILLER                          PIC X(72) VALUE SPACES.
023600
023700 01  WS-SEC5-SUMM-LINE-2.
023800     05  FILLER                          PIC X(01) VALUE SPACE.
023900     05  FILLER                          PIC X(19) VALUE
024000         "RESULTS ABOVE 7.00:".
024050     05  FILLER                          PIC X(03) VALUE SPACES.
024100     05  SUMM-ABOVE7-O                   PIC ZZZ,ZZ9.
024200     05  FILLER                          PIC X(05) VALUE SPACES.
024300     05  FILLER                          PIC X(13) VALUE
024400         "PERCENT:".
024500     05  SUMM-PCT-O                      PIC Z9.9.
024600     05  FILLER                          PIC X(01) VALUE "%".
024700     05  FILLER                          PIC X(78) VALUE SPACES.
024800
024900 01  WS-SEC5-HDR-CHART.
025000     05  FILLER                          PIC X(01) VALUE SPACE.
025100     05  FILLER                          PIC X(40) VALUE
025200         "DAILY CONTROL CHART - HBA1C MEAN/DAY".
025300     05  FILLER                          PIC X(91) VALUE SPACES.
025400
025500 01  WS-SEC5-COL-HDR-B.
025600     05  FILLER                          PIC X(01) VALUE SPACE.
025700     05  FILLER                          PIC X(12) VALUE
025800         "DATE".
025900     05  FILLER                          PIC X(12) VALUE
026000         "TESTS".
026100     05  FILLER                          PIC X(12) VALUE
026200         "DAY-MEAN".
026300     05  FILLER                          PIC X(14) VALUE
026400         "OUT-OF-CONTROL".
026500     05  FILLER                          PIC X(81) VALUE SPACES.
026600
026700 01  WS-SEC5-DETAIL-B.
026800     05  FILLER                          PIC X(01) VALUE SPACE.
026900     05  DETB-DATE-O                     PIC 9(08).
027000     05  FILLER                          PIC X(05) VALUE SPACES.
027100     05  DETB-COUNT-O                    PIC ZZ,ZZ9.
027200     05  FILLER                          PIC X(06) VALUE SPACES.
027300     05  DETB-MEAN-O                     PIC Z9.99.
027400     05  FILLER                          PIC X(07) VALUE SPACES.
027500     05  DETB-OOC-O                      PIC X(03).
027600     05  FILLER                          PIC X(85) VALUE SPACES.
027700
027800 01  WS-SEC5-TRAILER-B.
027900     05  FILLER                          PIC X(01) VALUE SPACE.
028000     05  FILLER                          PIC X(13) VALUE
028100         "GRAND MEAN:".
028200     05  TRLB-MEAN-O                     PIC Z9.99.
028300     05  FILLER                          PIC X(04) VALUE SPACES.
028400     05  FILLER                          PIC X(08) VALUE
028500         "SIGMA:".
028600     05  TRLB-SIGMA-O                    PIC Z9.99.
028700     05  FILLER                          PIC X(04) VALUE SPACES.
028800     05  FILLER                          PIC X(06) VALUE
028900         "UCL:".
029000     05  TRLB-UCL-O                      PIC Z9.99.
029100     05  FILLER                          PIC X(04) VALUE SPACES.
029200     05  FILLER                          PIC X(06) VALUE
029300         "LCL:".
029400     05  TRLB-LCL-O                      PIC Z9.99.
029500     05  FILLER                          PIC X(04) VALUE SPACES.
029600     05  FILLER                          PIC X(20) VALUE
029700         "OUT-OF-CONTROL DAYS:".
029800     05  TRLB-OOC-CNT-O                  PIC ZZ9.
029850     05  FILLER                          PIC X(04) VALUE SPACES.
029860     05  FILLER                          PIC X(14) VALUE
029870         "DAYS OBSERVED:".
029880     05  TRLB-DAYS-OBS-O                 PIC ZZ9.
029900     05  FILLER                          PIC X(17) VALUE SPACES.
030000
030100 COPY ABENDREC.
030200
030300 PROCEDURE DIVISION.
030400
030500 000-HOUSEKEEPING.
030600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030700     DISPLAY "******** BEGIN JOB POCTRPT ********".
030800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030900     PERFORM 070-WRITE-HEADERS-A THRU 070-EXIT.
031000     PERFORM 900-READ-POCTTEST THRU 900-EXIT.
031100 000-EXIT.
031200     EXIT.
031300
031400 070-WRITE-HEADERS-A.
031500     MOVE "070-WRITE-HEADERS-A" TO PARA-NAME.
031600     MOVE PAGE-NBR TO HDR1-PAGE-O.
031700     WRITE RPT-REC FROM WS-SEC5-HDR-1 AFTER ADVANCING TOP-OF-FORM.
031800     WRITE RPT-REC FROM WS-SEC5-HDR-2.
031900     WRITE RPT-REC FROM WS-SEC5-COL-HDR-A.
032000 070-EXIT.
032100     EXIT.
032200
032300 100-PASS1-MAINLINE.
032400     MOVE "100-PASS1-MAINLINE" TO PARA-NAME.
032500     MOVE "Y" TO ANY-PCTT-READ-SW.
032600     PERFORM 150-CHECK-LOC-MONTH-BREAK THRU 150-EXIT.
032700     PERFORM 160-ACCUM-OVERALL THRU 160-EXIT.
032800     PERFORM 900-READ-POCTTEST THRU 900-EXIT.
032900 100-EXIT.
033000     EXIT.
033100
033200 150-CHECK-LOC-MONTH-BREAK.
033300     MOVE "150-CHECK-LOC-MONTH-BREAK" TO PARA-NAME.
033400     COMPUTE CUR-YYYYMM-WS =
033500         (PCTT-DATE-YYYY * 100) + PCTT-DATE-MM.
033550     IF FIRST-GROUP
033600         MOVE PCTT-LOC-ID TO HOLD-LOC-ID
033650         MOVE CUR-YYYYMM-WS TO HOLD-YYYYMM
033700         MOVE "N" TO FIRST-GROUP-SW
033750     ELSE
033800         IF PCTT-LOC-ID NOT = HOLD-LOC-ID
033850            OR CUR-YYYYMM-WS NOT = HOLD-YYYYMM
033900             PERFORM 200-WRITE-LOC-MONTH-LINE THRU 200-EXIT
033950             MOVE 0 TO LOC-MONTH-COUNT
034000             MOVE PCTT-LOC-ID TO HOLD-LOC-ID
034050             MOVE CUR-YYYYMM-WS TO HOLD-YYYYMM
034100         END-IF
034150     END-IF.
034200     ADD 1 TO LOC-MONTH-COUNT.
034900 150-EXIT.
035000     EXIT.
035100
035200 160-ACCUM-OVERALL.
035300     MOVE "160-ACCUM-OVERALL" TO PARA-NAME.
035400     ADD 1 TO OVERALL-COUNT.
035500     ADD PCTT-HBA1C TO OVERALL-SUM.
035600     IF PCTT-HBA1C > 7.00
035700         ADD 1 TO ABOVE-7-COUNT
035800     END-IF.
035900 160-EXIT.
036000     EXIT.
036100
036200 200-WRITE-LOC-MONTH-LINE.
036300     MOVE "200-WRITE-LOC-MONTH-LINE" TO PARA-NAME.
036400     MOVE SPACES TO WS-SEC5-DETAIL-A.
036500     MOVE HOLD-LOC-ID TO DETA-LOC-ID-O.
036600     DIVIDE HOLD-YYYYMM BY 100 GIVING DETA-YYYY-O
036700         REMAINDER DETA-MM-O.
036800     MOVE LOC-MONTH-COUNT TO DETA-COUNT-O.
036900     WRITE RPT-REC FROM WS-SEC5-DETAIL-A.
037000 200-EXIT.
037100     EXIT.
037200
037300 250-FINISH-PASS1.
037400     MOVE "250-FINISH-PASS1" TO PARA-NAME.
037500     IF ANY-PCTT-READ
037600         PERFORM 200-WRITE-LOC-MONTH-LINE THRU 200-EXIT
037700     END-IF.
037800 250-EXIT.
037900     EXIT.
038000
038100 280-CLOSE-PASS1-POCTTEST.
038200     MOVE "280-CLOSE-PASS1-POCTTEST" TO PARA-NAME.
038300     CLOSE POCTTEST.
038400 280-EXIT.
038500     EXIT.
038600
038700 285-OPEN-PASS2-POCTTEST.
038800     MOVE "285-OPEN-PASS2-POCTTEST" TO PARA-NAME.
038900     OPEN INPUT POCTTEST.
039000     MOVE "Y" TO MORE-PCTT-SW.
039100     PERFORM 900-READ-POCTTEST THRU 900-EXIT.
039200 285-EXIT.
039300     EXIT.
039400
039500 300-PASS2-MAINLINE.
039600     MOVE "300-PASS2-MAINLINE" TO PARA-NAME.
039700     PERFORM 350-CHECK-DATE-BREAK THRU 350-EXIT.
039800     PERFORM 390-ACCUM-DAY THRU 390-EXIT.
039900     PERFORM 900-READ-POCTTEST THRU 900-EXIT.
040000 300-EXIT.
040100     EXIT.
040200
040300 350-CHECK-DATE-BREAK.
040400     MOVE "350-CHECK-DATE-BREAK" TO PARA-NAME.
040500     IF FIRST-DAY
040600         MOVE PCTT-DATE TO HOLD-DATE
040700         MOVE "N" TO FIRST-DAY-SW
040800     ELSE
040900         IF PCTT-DATE NOT = HOLD-DATE
041000             PERFORM 380-PUSH-DAY-ENTRY THRU 380-EXIT
041100             MOVE PCTT-DATE TO HOLD-DATE
041200         END-IF
041300     END-IF.
041400 350-EXIT.
041500     EXIT.
041600
041700 380-PUSH-DAY-ENTRY.
041800     MOVE "380-PUSH-DAY-ENTRY" TO PARA-NAME.
041900     ADD 1 TO DAY-TABLE-COUNT.
042000     SET DT-IDX TO DAY-TABLE-COUNT.
042100     MOVE HOLD-DATE TO DT-DATE (DT-IDX).
042200     MOVE DAY-COUNT-WS TO DT-COUNT (DT-IDX).
042300     MOVE DAY-SUM-WS TO DT-SUM (DT-IDX).
042400     IF DAY-COUNT-WS > 0
042500         COMPUTE DT-MEAN (DT-IDX) ROUNDED =
042600             DAY-SUM-WS / DAY-COUNT-WS
042700     ELSE
042800         MOVE 0 TO DT-MEAN (DT-IDX)
042900     END-IF.
043000     MOVE "N" TO DT-OOC-SW (DT-IDX).
043100     MOVE 0 TO DAY-SUM-WS.
043200     MOVE 0 TO DAY-COUNT-WS.
043300 380-EXIT.
043400     EXIT.
043500
043600 390-ACCUM-DAY.
043700     MOVE "390-ACCUM-DAY" TO PARA-NAME.
043800     ADD 1 TO DAY-COUNT-WS.
043900     ADD PCTT-HBA1C TO DAY-SUM-WS.
044000 390-EXIT.
044100     EXIT.
044200
044300 395-FINISH-PASS2.
044400     MOVE "395-FINISH-PASS2" TO PARA-NAME.
044500     IF DAY-COUNT-WS > 0
044600         PERFORM 380-PUSH-DAY-ENTRY THRU 380-EXIT
044700     END-IF.
044800 395-EXIT.
044900     EXIT.
045000
045100 400-CALC-CONTROL-LIMITS.
045200     MOVE "400-CALC-CONTROL-LIMITS" TO PARA-NAME.
045300     IF DAY-TABLE-COUNT > 0
045400         MOVE 0 TO DAY-MEAN-SUM-WS
045500         PERFORM 420-SUM-DAY-MEANS THRU 420-EXIT
045600             VARYING DT-IDX FROM 1 BY 1
045700             UNTIL DT-IDX > DAY-TABLE-COUNT
045800         COMPUTE GRAND-MEAN-WS ROUNDED =
045900             DAY-MEAN-SUM-WS / DAY-TABLE-COUNT
046000         MOVE 0 TO VARIANCE-SUM-WS
046100         PERFORM 440-SUM-SQ-DIFFS THRU 440-EXIT
046200             VARYING DT-IDX FROM 1 BY 1
046300             UNTIL DT-IDX > DAY-TABLE-COUNT
046400         COMPUTE POP-VARIANCE-WS ROUNDED =
046500             VARIANCE-SUM-WS / DAY-TABLE-COUNT
046600         MOVE POP-VARIANCE-WS TO SQRT-INPUT-WS
046700         PERFORM 600-CALC-SQRT-RTN THRU 600-EXIT
046800         MOVE SQRT-RESULT-WS TO POP-STDEV-WS
046900         COMPUTE UCL-WS ROUNDED =
047000             GRAND-MEAN-WS + (3 * POP-STDEV-WS)
047100         COMPUTE LCL-WS ROUNDED =
047200             GRAND-MEAN-WS - (3 * POP-STDEV-WS)
047600         PERFORM 460-FLAG-OOC-DAYS THRU 460-EXIT
047700             VARYING DT-IDX FROM 1 BY 1
047800             UNTIL DT-IDX > DAY-TABLE-COUNT
047900     END-IF.
048000 400-EXIT.
048100     EXIT.
048200
048300 420-SUM-DAY-MEANS.
048400     MOVE "420-SUM-DAY-MEANS" TO PARA-NAME.
048500     ADD DT-MEAN (DT-IDX) TO DAY-MEAN-SUM-WS.
048600 420-EXIT.
048700     EXIT.
048800
048900 440-SUM-SQ-DIFFS.
049000     MOVE "440-SUM-SQ-DIFFS" TO PARA-NAME.
049100     COMPUTE DIFF-WS = DT-MEAN (DT-IDX) - GRAND-MEAN-WS.
049200     COMPUTE DIFF-SQ-WS = DIFF-WS * DIFF-WS.
049300     ADD DIFF-SQ-WS TO VARIANCE-SUM-WS.
049400 440-EXIT.
049500     EXIT.
049600
049700 460-FLAG-OOC-DAYS.
049800     MOVE "460-FLAG-OOC-DAYS" TO PARA-NAME.
049900     IF DT-MEAN (DT-IDX) > UCL-WS OR DT-MEAN (DT-IDX) < LCL-WS
050000         MOVE "Y" TO DT-OOC-SW (DT-IDX)
050100         ADD 1 TO OOC-DAY-COUNT
050200     END-IF.
050300 460-EXIT.
050400     EXIT.
050500
050600 500-WRITE-SUMMARY-BLOCK.
050700     MOVE "500-WRITE-SUMMARY-BLOCK" TO PARA-NAME.
050800     WRITE RPT-REC FROM WS-SEC5-HDR-SUMMARY.
050900     MOVE SPACES TO WS-SEC5-SUMM-LINE-1.
051000     MOVE SPACES TO WS-SEC5-SUMM-LINE-2.
051100     MOVE OVERALL-COUNT TO SUMM-COUNT-O.
051200     MOVE ABOVE-7-COUNT TO SUMM-ABOVE7-O.
051300     IF OVERALL-COUNT > 0
051400         COMPUTE OVERALL-MEAN-WS ROUNDED =
051500             OVERALL-SUM / OVERALL-COUNT
051600         COMPUTE PCT-ABOVE-7-WS ROUNDED =
051700             (ABOVE-7-COUNT / OVERALL-COUNT) * 100
051800     END-IF.
051900     MOVE OVERALL-MEAN-WS TO SUMM-MEAN-O.
052000     MOVE PCT-ABOVE-7-WS TO SUMM-PCT-O.
052100     WRITE RPT-REC FROM WS-SEC5-SUMM-LINE-1.
052200     WRITE RPT-REC FROM WS-SEC5-SUMM-LINE-2.
052300 500-EXIT.
052400     EXIT.
052500
052600 700-WRITE-CONTROL-CHART-BLOCK.
052700     MOVE "700-WRITE-CONTROL-CHART-BLOCK" TO PARA-NAME.
052800     WRITE RPT-REC FROM WS-SEC5-HDR-CHART.
052900     WRITE RPT-REC FROM WS-SEC5-COL-HDR-B.
053000     PERFORM 720-WRITE-CHART-LINE THRU 720-EXIT
053100         VARYING DT-IDX FROM 1 BY 1
053200         UNTIL DT-IDX > DAY-TABLE-COUNT.
053300     PERFORM 750-WRITE-CHART-TRAILER THRU 750-EXIT.
053400 700-EXIT.
053500     EXIT.
053600
053700 720-WRITE-CHART-LINE.
053800     MOVE "720-WRITE-CHART-LINE" TO PARA-NAME.
053900     MOVE SPACES TO WS-SEC5-DETAIL-B.
054000     MOVE DT-DATE (DT-IDX) TO DETB-DATE-O.
054100     MOVE DT-COUNT (DT-IDX) TO DETB-COUNT-O.
054200     MOVE DT-MEAN (DT-IDX) TO DETB-MEAN-O.
054300     IF DT-OUT-OF-CONTROL (DT-IDX)
054400         MOVE "YES" TO DETB-OOC-O
054500     ELSE
054600         MOVE SPACES TO DETB-OOC-O
054700     END-IF.
054800     WRITE RPT-REC FROM WS-SEC5-DETAIL-B.
054900 720-EXIT.
055000     EXIT.
055100
055200 750-WRITE-CHART-TRAILER.
055300     MOVE "750-WRITE-CHART-TRAILER" TO PARA-NAME.
055400     MOVE SPACES TO WS-SEC5-TRAILER-B.
055500     MOVE GRAND-MEAN-WS TO TRLB-MEAN-O.
055600     MOVE POP-STDEV-WS TO TRLB-SIGMA-O.
055700     MOVE UCL-WS TO TRLB-UCL-O.
055800     MOVE LCL-WS TO TRLB-LCL-O.
055900     MOVE OOC-DAY-COUNT TO TRLB-OOC-CNT-O.
055950     MOVE DAY-TABLE-COUNT TO TRLB-DAYS-OBS-O.
056000     WRITE RPT-REC FROM WS-SEC5-TRAILER-B.
056100 750-EXIT.
056200     EXIT.
056300
056400 600-CALC-SQRT-RTN.
056500*    HAND-ROLLED SQUARE ROOT - THIS COMPILER HAS NO FUNCTION
056600*    SQRT, SO SQRT-INPUT-WS IS REDUCED BY A FIXED 20-PASS
056700*    NEWTON ITERATION.  20 PASSES CONVERGES WELL PAST THE
056800*    4-DECIMAL PRECISION THIS STEP NEEDS FOR ANY VARIANCE
056900*    FIGURE THIS PROGRAM WILL EVER SEE.
057000     MOVE "600-CALC-SQRT-RTN" TO PARA-NAME.
057100     IF SQRT-INPUT-WS NOT > 0
057200         MOVE 0 TO SQRT-RESULT-WS
057300     ELSE
057400         COMPUTE SQRT-GUESS-WS = SQRT-INPUT-WS / 2
057500         IF SQRT-GUESS-WS = 0
057600             MOVE 1 TO SQRT-GUESS-WS
057700         END-IF
057800         PERFORM 620-SQRT-ITERATE THRU 620-EXIT
057900             VARYING SQRT-ITER-CTR FROM 1 BY 1
058000             UNTIL SQRT-ITER-CTR > 20
058100         MOVE SQRT-GUESS-WS TO SQRT-RESULT-WS
058200     END-IF.
058300 600-EXIT.
058400     EXIT.
058500
058600 620-SQRT-ITERATE.
058700     MOVE "620-SQRT-ITERATE" TO PARA-NAME.
058800     MOVE SQRT-GUESS-WS TO SQRT-PREV-GUESS-WS.
058900     COMPUTE SQRT-GUESS-WS ROUNDED =
059000         (SQRT-PREV-GUESS-WS +
059100          (SQRT-INPUT-WS / SQRT-PREV-GUESS-WS)) / 2.
059200 620-EXIT.
059300     EXIT.
059400
059500 900-READ-POCTTEST.
059600     MOVE "900-READ-POCTTEST" TO PARA-NAME.
059700     READ POCTTEST
059800         AT END
059900         MOVE "N" TO MORE-PCTT-SW
060000     END-READ.
060100 900-EXIT.
060200     EXIT.
060300
060400 450-CLOSE-PASS2-POCTTEST.
060500     MOVE "450-CLOSE-PASS2-POCTTEST" TO PARA-NAME.
060600     CLOSE POCTTEST.
060700 450-EXIT.
060800     EXIT.
060900
061000 800-OPEN-FILES.
061100     MOVE "800-OPEN-FILES" TO PARA-NAME.
061200     OPEN INPUT POCTTEST.
061300     OPEN EXTEND POCTRPT.
061400     OPEN OUTPUT SYSOUT.
061500 800-EXIT.
061600     EXIT.
061700
061800 850-CLOSE-FILES.
061900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
062000     CLOSE POCTRPT, SYSOUT.
062100 850-EXIT.
062200     EXIT.
062300
062400 999-CLEANUP.
062500     MOVE "999-CLEANUP" TO PARA-NAME.
062600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062700     DISPLAY "******** NORMAL END OF JOB POCTRPT ********".
062800 999-EXIT.
062900     EXIT.
063000
063100 1000-ABEND-RTN.
063200     WRITE SYSOUT-REC FROM ABEND-REC.
063300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063400     DISPLAY "*** ABNORMAL END OF JOB - POCTRPT ***" UPON CONSOLE.
063500     DIVIDE ZERO-VAL INTO ONE-VAL.
063600
063700 MAIN-LOGIC SECTION.
063800 MAIN-PARA.
063900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
064000     PERFORM 100-PASS1-MAINLINE THRU 100-EXIT
064100             UNTIL NO-MORE-PCTT.
064200     PERFORM 250-FINISH-PASS1 THRU 250-EXIT.
064300     PERFORM 500-WRITE-SUMMARY-BLOCK THRU 500-EXIT.
064400     PERFORM 280-CLOSE-PASS1-POCTTEST THRU 280-EXIT.
064500     PERFORM 285-OPEN-PASS2-POCTTEST THRU 285-EXIT.
064600     PERFORM 300-PASS2-MAINLINE THRU 300-EXIT
064700             UNTIL NO-MORE-PCTT.
064800     PERFORM 395-FINISH-PASS2 THRU 395-EXIT.
064900     PERFORM 450-CLOSE-PASS2-POCTTEST THRU 450-EXIT.
065000     PERFORM 400-CALC-CONTROL-LIMITS THRU 400-EXIT.
065100     PERFORM 700-WRITE-CONTROL-CHART-BLOCK THRU 700-EXIT.
065200     PERFORM 999-CLEANUP THRU 999-EXIT.
065300     MOVE +0 TO RETURN-CODE.
065400     GOBACK.
