000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DMDFCST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/14/94.
000600 DATE-COMPILED. 01/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          STEP 4 OF THE POCT SUPPLY-CHAIN NIGHTLY BATCH.
001200*          SUMS EACH ITEM'S CURRENT STOCK ACROSS EVERY LOCATION
001300*          ON THE INVENTORY FILE, THEN APPLIES THE ITEM'S
001400*          30-DAY FORECAST FACTOR (FCSTFCTR) TO PREDICT WHAT
001500*          TOTAL STOCK WILL LOOK LIKE A MONTH OUT.
001600*
001700*          PREDICTED-30D IS TRUNCATED, NOT ROUNDED - PLANNING
001800*          WOULD RATHER UNDER-PREDICT THAN OVER-PREDICT AND
001900*          CAUSE A PHANTOM SHORTAGE ALERT.
002000*
002100*          DEMAND-GAP = PREDICTED-30D - CURRENT-TOTAL.  A
002200*          POSITIVE GAP MEANS DEMAND IS EXPECTED TO OUTRUN
002300*          WHAT IS ON THE SHELF TODAY.
002400*
002500*          ITEMS WITH NO FCSTFCTR RECORD ARE COUNTED AS
002600*          "FACTORS MISSING" ON THE TRAILER AND ARE NOT
002700*          FORECAST THIS RUN.
002800*
002900*          OUTPUT IS SECTION 4 OF THE SHARED POCTRPT PRINT FILE.
003000*
003100******************************************************************
003200*CHANGE LOG.
003300* 01/14/94 RH   ORIGINAL PROGRAM                                  CL001
003400* 06/02/95 RH   SWITCHED ITEM LOOKUP FROM VSAM RANDOM READ TO     CL002
003500*               AN IN-MEMORY SEARCH ALL TABLE - ITEM MASTER IS    CL002
003600*               SMALL ENOUGH TO FIT IN STORAGE                    CL002
003700* 11/02/98 WLT  Y2K REVIEW - NO DATE FIELDS PROCESSED HERE        CL003
003800* 01/06/99 WLT  Y2K REVIEW SIGN-OFF                               CL004
003900* 05/19/03 MM   ADDED FACTORS-MISSING COUNT TO TRAILER - REQ 1140 CL005
004000* 10/09/14 DWK  TICKET SC-4471 - REPORT NOW OPENS EXTEND          CL006
004050* 03/02/26 KMS  TICKET SC-6114 - FORECAST CONFIDENCE % WAS READ   CL007
004060*               FROM FCSTFCTR BUT NEVER PRINTED; ADDED TO THE     CL007
004070*               SECTION 4 DETAIL LINE AND COLUMN HEADING          CL007
004080* 03/06/26 KMS  TICKET SC-6116 - DROPPED THE UNUSED NUMERIC-KEY   CL008
004090*               CLASS TEST AND FIRST-REPORT-STEP SWITCH FROM      CL008
004095*               SPECIAL-NAMES - NEITHER WAS EVER REFERENCED       CL008
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ITEMMSTR
005300            ASSIGN TO UT-S-ITEMMSTR
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS ITMM-STATUS.
005600
005700     SELECT INVDALY
005800            ASSIGN TO UT-S-INVDALY
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS INVD-STATUS.
006100
006200     SELECT FCSTFCTR
006300            ASSIGN TO UT-S-FCSTFCTR
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS FCSF-STATUS.
006600
006700     SELECT POCTRPT
006800            ASSIGN TO UT-S-POCTRPT
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS RPT-STATUS.
007100
007200     SELECT SYSOUT
007300            ASSIGN TO UT-S-SYSOUT
007400            ORGANIZATION IS SEQUENTIAL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  ITEMMSTR
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS ITMM-REC.
008400 COPY ITEMMSTR.
008500
008600 FD  INVDALY
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS INVD-REC.
009200 COPY INVDALY.
009300
009400 FD  FCSTFCTR
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 80 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS FCSF-REC.
010000 COPY FCSTFCTR.
010100
010200 FD  POCTRPT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 132 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS RPT-REC.
010800 01  RPT-REC                             PIC X(132).
010900
011000 FD  SYSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 130 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600 01  SYSOUT-REC                          PIC X(130).
011700
011800 WORKING-STORAGE SECTION.
011900
012000 01  FILE-STATUS-CODES.
012100     05  ITMM-STATUS                     PIC X(02).
012200         88  ITMM-AT-END          VALUE "10".
012300     05  INVD-STATUS                     PIC X(02).
012400         88  INVD-AT-END          VALUE "10".
012500     05  FCSF-STATUS                     PIC X(02).
012600         88  FCSF-AT-END          VALUE "10".
012700     05  RPT-STATUS                      PIC X(02).
012750     05  FILLER                          PIC X(02) VALUE SPACES.
012800
012900 01  FLAGS-AND-SWITCHES.
013000     05  MORE-FCSF-SW                    PIC X(01) VALUE "Y".
013100         88  NO-MORE-FCSF         VALUE "N".
013200     05  ITEM-FOUND-SW                    PIC X(01) VALUE "N".
013300         88  ITEM-FOUND           VALUE "Y".
013350     05  FILLER                          PIC X(01) VALUE SPACE.
013400
013500 01  ITEM-TABLE-CTL.
013600     05  ITEM-TABLE-COUNT                PIC 9(03) COMP VALUE 0.
013650     05  FILLER                          PIC X(01) VALUE SPACE.
013700 01  ITEM-TABLE.
013800     05  ITEM-TABLE-ENTRY OCCURS 1 TO 050 TIMES
013900             DEPENDING ON ITEM-TABLE-COUNT
014000             ASCENDING KEY IS IT-ITEM-ID
014100             INDEXED BY IT-IDX.
014200         10  IT-ITEM-ID                  PIC 9(04).
014300         10  IT-ITEM-NAME                PIC X(25).
014400         10  IT-CURRENT-TOTAL             PIC 9(09) COMP.
014500         10  IT-FACTOR-FOUND-SW           PIC X(01).
014600             88  IT-FACTOR-FOUND  VALUE "Y".
014650         10  FILLER                      PIC X(01).
014700
014800 01  FORECAST-WORK-FIELDS.
014900     05  PREDICTED-30D-WS                PIC S9(11) COMP-3.
015000     05  DEMAND-GAP-WS                    PIC S9(11) COMP-3.
015050     05  FILLER                          PIC X(01) VALUE SPACE.
015100
015200 01  COUNTERS-AND-ACCUMULATORS.
015300     05  RECORDS-READ                    PIC 9(07) COMP VALUE 0.
015400     05  ITEMS-FORECAST                   PIC 9(05) COMP VALUE 0.
015500     05  FACTORS-MISSING                  PIC 9(05) COMP VALUE 0.
015600     05  SCAN-IDX                         PIC 9(03) COMP VALUE 0.
015650     05  FILLER                          PIC X(01) VALUE SPACE.
015700
015800 01  WS-SEC4-HDR-1.
015900     05  FILLER                          PIC X(01) VALUE SPACE.
016000     05  FILLER                          PIC X(40) VALUE
016100         "POCT SUPPLY-CHAIN NIGHTLY RUN".
016200     05  FILLER                          PIC X(91) VALUE SPACES.
016300
016400 01  WS-SEC4-HDR-2.
016500     05  FILLER                          PIC X(01) VALUE SPACE.
016600     05  FILLER                          PIC X(30) VALUE
016700         "SECTION 4 - DEMAND FORECAST".
016800     05  FILLER                          PIC X(101) VALUE SPACES.
016900
017000 01  WS-SEC4-COL-HDR.
017100     05  FILLER                          PIC X(01) VALUE SPACE.
017200     05  FILLER                          PIC X(25) VALUE
017300         "ITEM".
017400     05  FILLER                          PIC X(12) VALUE
017500         "CUR-TOTAL".
017600     05  FILLER                          PIC X(09) VALUE
017700         "FACTOR".
017800     05  FILLER                          PIC X(12) VALUE
017900         "PREDICT-30D".
018000     05  FILLER                          PIC X(12) VALUE
018100         "DEMAND-GAP".
018150     05  FILLER                          PIC X(09) VALUE
018160         "CONFID%".
018200     05  FILLER                          PIC X(52) VALUE SPACES.
018300
018400 01  WS-SEC4-DETAIL.
018500     05  FILLER                          PIC X(01) VALUE SPACE.
018600     05  DET-ITEM-NAME-O                 PIC X(25).
018700     05  DET-CUR-TOTAL-O                  PIC ZZZ,ZZZ,ZZ9.
018800     05  FILLER                          PIC X(02) VALUE SPACES.
018900     05  DET-FACTOR-O                    PIC 9.9999.
019000     05  FILLER                          PIC X(02) VALUE SPACES.
019100     05  DET-PREDICT-O                   PIC ZZZ,ZZZ,ZZ9.
019200     05  FILLER                          PIC X(02) VALUE SPACES.
019300     05  DET-GAP-O                       PIC -ZZ,ZZZ,ZZ9.
019350     05  FILLER                          PIC X(02) VALUE SPACES.
019360     05  DET-CONFIDENCE-O                PIC Z9.9.
019400     05  FILLER                          PIC X(44) VALUE SPACES.
019500
019600 01  WS-SEC4-TRAILER.
019700     05  FILLER                          PIC X(01) VALUE SPACE.
019800     05  FILLER                          PIC X(18) VALUE
019900         "ITEMS FORECAST:".
020000     05  TRL-ITEMS-O                      PIC ZZ,ZZ9.
020100     05  FILLER                          PIC X(04) VALUE SPACES.
020200     05  FILLER                          PIC X(18) VALUE
020300         "FACTORS MISSING:".
020400     05  TRL-MISSING-O                    PIC ZZ,ZZ9.
020500     05  FILLER                          PIC X(83) VALUE SPACES.
020600
020700 COPY ABENDREC.
020800
020900 PROCEDURE DIVISION.
021000
021100 000-HOUSEKEEPING.
021200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021300     DISPLAY "******** BEGIN JOB DMDFCST ********".
021400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021500     PERFORM 050-LOAD-ITEM-TABLE THRU 050-EXIT.
021600     PERFORM 100-SUM-INVDALY THRU 100-EXIT
021700             UNTIL INVD-AT-END.
021800     PERFORM 070-WRITE-HEADERS THRU 070-EXIT.
021900     PERFORM 900-READ-FCSTFCTR THRU 900-EXIT.
022000 000-EXIT.
022100     EXIT.
022200
022300 050-LOAD-ITEM-TABLE.
022400     MOVE "050-LOAD-ITEM-TABLE" TO PARA-NAME.
022500     READ ITEMMSTR
022600         AT END
022650         MOVE "10" TO ITMM-STATUS
022700     END-READ.
022750     PERFORM 055-ADD-ITEM-ENTRY THRU 055-EXIT
022800             UNTIL ITMM-AT-END.
022850     READ INVDALY
022900         AT END
022950         MOVE "10" TO INVD-STATUS
023000     END-READ.
023050 050-EXIT.
023100     EXIT.
023150
023200 055-ADD-ITEM-ENTRY.
023250     MOVE "055-ADD-ITEM-ENTRY" TO PARA-NAME.
023300     ADD 1 TO ITEM-TABLE-COUNT.
023350     SET IT-IDX TO ITEM-TABLE-COUNT.
023400     MOVE ITMM-ID        TO IT-ITEM-ID (IT-IDX).
023450     MOVE ITMM-NAME      TO IT-ITEM-NAME (IT-IDX).
023500     MOVE 0              TO IT-CURRENT-TOTAL (IT-IDX).
023550     MOVE "N"            TO IT-FACTOR-FOUND-SW (IT-IDX).
023600     READ ITEMMSTR
023650         AT END
023700         MOVE "10" TO ITMM-STATUS
023750     END-READ.
023800 055-EXIT.
023850     EXIT.
023900
024000 100-SUM-INVDALY.
025000     MOVE "100-SUM-INVDALY" TO PARA-NAME.
025100     MOVE "N" TO ITEM-FOUND-SW.
025200     SET IT-IDX TO 1.
025300     SEARCH ALL ITEM-TABLE-ENTRY
025400         AT END
025500             MOVE "N" TO ITEM-FOUND-SW
025600         WHEN IT-ITEM-ID (IT-IDX) = INVD-ITEM-ID
025700             MOVE "Y" TO ITEM-FOUND-SW
025800     END-SEARCH.
025900     IF ITEM-FOUND
026000         ADD INVD-CURRENT-STOCK TO IT-CURRENT-TOTAL (IT-IDX)
026100     END-IF.
026200     ADD 1 TO RECORDS-READ.
026300     READ INVDALY
026400         AT END
026500         MOVE "10" TO INVD-STATUS
026600     END-READ.
026700 100-EXIT.
026800     EXIT.
026900
027000 070-WRITE-HEADERS.
027100     MOVE "070-WRITE-HEADERS" TO PARA-NAME.
027200     WRITE RPT-REC FROM WS-SEC4-HDR-1 AFTER ADVANCING TOP-OF-FORM.
027300     WRITE RPT-REC FROM WS-SEC4-HDR-2.
027400     WRITE RPT-REC FROM WS-SEC4-COL-HDR.
027500 070-EXIT.
027600     EXIT.
027700
027800 200-MAINLINE.
027900     MOVE "200-MAINLINE" TO PARA-NAME.
028000     PERFORM 250-LOOKUP-ITEM-RTN THRU 250-EXIT.
028100     IF ITEM-FOUND
028200         SET IT-FACTOR-FOUND (IT-IDX) TO TRUE
028300         PERFORM 300-CALC-FORECAST THRU 300-EXIT
028400         PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT
028500         ADD 1 TO ITEMS-FORECAST
028600     END-IF.
028700     ADD 1 TO RECORDS-READ.
028800     PERFORM 900-READ-FCSTFCTR THRU 900-EXIT.
028900 200-EXIT.
029000     EXIT.
029100
029200 250-LOOKUP-ITEM-RTN.
029300     MOVE "250-LOOKUP-ITEM-RTN" TO PARA-NAME.
029400     MOVE "N" TO ITEM-FOUND-SW.
029500     SET IT-IDX TO 1.
029600     SEARCH ALL ITEM-TABLE-ENTRY
029700         AT END
029800             MOVE "N" TO ITEM-FOUND-SW
029900         WHEN IT-ITEM-ID (IT-IDX) = FCSF-ITEM-ID
030000             MOVE "Y" TO ITEM-FOUND-SW
030100     END-SEARCH.
030200 250-EXIT.
030300     EXIT.
030400
030500 300-CALC-FORECAST.
030600     MOVE "300-CALC-FORECAST" TO PARA-NAME.
030700     COMPUTE PREDICTED-30D-WS =
030800         IT-CURRENT-TOTAL (IT-IDX) * FCSF-FACTOR.
030900     COMPUTE DEMAND-GAP-WS =
031000         PREDICTED-30D-WS - IT-CURRENT-TOTAL (IT-IDX).
031100 300-EXIT.
031200     EXIT.
031300
031400 700-WRITE-DETAIL-LINE.
031500     MOVE "700-WRITE-DETAIL-LINE" TO PARA-NAME.
031600     MOVE SPACES TO WS-SEC4-DETAIL.
031700     MOVE IT-ITEM-NAME (IT-IDX)       TO DET-ITEM-NAME-O.
031800     MOVE IT-CURRENT-TOTAL (IT-IDX)   TO DET-CUR-TOTAL-O.
031900     MOVE FCSF-FACTOR                 TO DET-FACTOR-O.
032000     MOVE PREDICTED-30D-WS            TO DET-PREDICT-O.
032100     MOVE DEMAND-GAP-WS               TO DET-GAP-O.
032150     MOVE FCSF-CONFIDENCE             TO DET-CONFIDENCE-O.
032200     WRITE RPT-REC FROM WS-SEC4-DETAIL.
032300 700-EXIT.
032400     EXIT.
032500
032600 900-READ-FCSTFCTR.
032700     MOVE "900-READ-FCSTFCTR" TO PARA-NAME.
032800     READ FCSTFCTR
032900         AT END
033000         MOVE "N" TO MORE-FCSF-SW
033100     END-READ.
033200 900-EXIT.
033300     EXIT.
033400
033500 950-COUNT-MISSING-FACTORS.
033550     MOVE "950-COUNT-MISSING-FACTORS" TO PARA-NAME.
033600     MOVE 0 TO FACTORS-MISSING.
033650     PERFORM 955-CHECK-FACTOR-FOUND THRU 955-EXIT
033700             VARYING SCAN-IDX FROM 1 BY 1
033750             UNTIL SCAN-IDX > ITEM-TABLE-COUNT.
033800 950-EXIT.
033850     EXIT.
033900
033950 955-CHECK-FACTOR-FOUND.
034000     MOVE "955-CHECK-FACTOR-FOUND" TO PARA-NAME.
034050     IF NOT IT-FACTOR-FOUND (SCAN-IDX)
034100         ADD 1 TO FACTORS-MISSING
034150     END-IF.
034200 955-EXIT.
034250     EXIT.
034600
034700 960-WRITE-TRAILER.
034800     MOVE "960-WRITE-TRAILER" TO PARA-NAME.
034900     MOVE SPACES TO WS-SEC4-TRAILER.
035000     MOVE ITEMS-FORECAST         TO TRL-ITEMS-O.
035100     MOVE FACTORS-MISSING        TO TRL-MISSING-O.
035200     WRITE RPT-REC FROM WS-SEC4-TRAILER.
035300 960-EXIT.
035400     EXIT.
035500
035600 800-OPEN-FILES.
035700     MOVE "800-OPEN-FILES" TO PARA-NAME.
035800     OPEN INPUT ITEMMSTR, INVDALY, FCSTFCTR.
035900     OPEN EXTEND POCTRPT.
036000     OPEN OUTPUT SYSOUT.
036100 800-EXIT.
036200     EXIT.
036300
036400 850-CLOSE-FILES.
036500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036600     CLOSE ITEMMSTR, INVDALY, FCSTFCTR, POCTRPT, SYSOUT.
036700 850-EXIT.
036800     EXIT.
036900
037000 999-CLEANUP.
037100     MOVE "999-CLEANUP" TO PARA-NAME.
037200     PERFORM 950-COUNT-MISSING-FACTORS THRU 950-EXIT.
037300     PERFORM 960-WRITE-TRAILER THRU 960-EXIT.
037400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037500     DISPLAY "******** NORMAL END OF JOB DMDFCST ********".
037600 999-EXIT.
037700     EXIT.
037800
037900 1000-ABEND-RTN.
038000     WRITE SYSOUT-REC FROM ABEND-REC.
038100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038200     DISPLAY "*** ABNORMAL END OF JOB - DMDFCST ***" UPON CONSOLE.
038300     DIVIDE ZERO-VAL INTO ONE-VAL.
038400
038500 MAIN-LOGIC SECTION.
038600 MAIN-PARA.
038700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038800     PERFORM 200-MAINLINE THRU 200-EXIT
038900             UNTIL NO-MORE-FCSF.
039000     PERFORM 999-CLEANUP THRU 999-EXIT.
039100     MOVE +0 TO RETURN-CODE.
039200     GOBACK.
