000100******************************************************************COPY07
000200* RUNPARM    -  NIGHTLY RUN-PARAMETER RECORD (SINGLE RECORD)     COPY07
000300*            -  STAMPED ONTO EVERY ORDER THE RUN CREATES.        COPY07
000400******************************************************************COPY07
000500* 08/11/09 JRS  ORIGINAL COPYBOOK                                COPY07
000600* 01/05/99 WLT  Y2K REVIEW - RUN-DATE IS ALREADY 4-DIGIT YEAR    COPY07
001000******************************************************************COPY07
001100 01  RUNP-REC.                                                   COPY07
001200     05  RUNP-DATE                       PIC 9(08).               COPY07
001300     05  RUNP-DATE-GRP REDEFINES RUNP-DATE.                      COPY07
001400         10  RUNP-DATE-YYYY              PIC 9(04).               COPY07
001500         10  RUNP-DATE-MM                PIC 9(02).               COPY07
001600         10  RUNP-DATE-DD                PIC 9(02).               COPY07
001700     05  RUNP-APPROVER                   PIC X(20).               COPY07
001800     05  RUNP-URGENT-SW                  PIC X(01).               COPY07
001900         88  RUNP-URGENT           VALUE "Y".                    COPY07
002000         88  RUNP-NOT-URGENT       VALUE "N".                    COPY07
002100     05  FILLER                          PIC X(51).               COPY07
