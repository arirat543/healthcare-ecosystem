000100******************************************************************COPY01
000200* LOCMSTR    -  CLINIC LOCATION MASTER RECORD                     COPY01
000300*            -  LIBRARY(DDS0002.TEST.COPYLIB(LOCMSTR))            COPY01
000400*            -  ACTION(REPLACE)                                  COPY01
000500*            -  ONE RECORD PER POCT CLINIC LOCATION, SORTED BY   COPY01
000600*            -  LOC-ID ASCENDING ON THE INBOUND MASTER FILE.      COPY01
000700******************************************************************COPY01
000800* 05/14/09 JRS  ORIGINAL COPYBOOK FOR SUPPLY-CHAIN NIGHTLY RUN    COPY01
000900* 11/02/98 WLT  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT       COPY01
001000* 03/19/03 MM   ADDED LOC-LAT/LOC-LON INFORMATIONAL FIELDS        COPY01
001050* 03/05/26 KMS  TICKET SC-6115 - CARVED THE TAIL FILLER INTO      COPY01
001060*               LOCM-REC-STATUS/OPEN-DATE/LOAD-BATCH-NO TO       COPY01
001070*               MATCH THE AUDIT STAMPS NOW CARRIED ON THE         COPY01
001080*               ITEM AND INVENTORY MASTERS.  RECORD STAYS FIXED   COPY01
001090*               80 BYTES - NO LAYOUT SHIFT.                      COPY01
001100******************************************************************COPY01
001200 01  LOCM-REC.                                                   COPY01
001300     05  LOCM-KEY.                                               COPY01
001400         10  LOCM-ID                     PIC 9(04).               COPY01
001500     05  LOCM-NAME                       PIC X(30).               COPY01
001600     05  LOCM-COORDINATES.                                       COPY01
001700         10  LOCM-LAT                    PIC S9(03)V9(06).        COPY01
001800         10  LOCM-LON                    PIC S9(03)V9(06).        COPY01
001900     05  LOCM-COORD-RDF REDEFINES LOCM-COORDINATES.               COPY01
002000         10  LOCM-LAT-X                  PIC X(09).               COPY01
002100         10  LOCM-LON-X                  PIC X(09).               COPY01
002150     05  LOCM-REC-STATUS             PIC X(01).                   COPY01
002160         88  LOCM-ACTIVE                 VALUE "A".               COPY01
002170         88  LOCM-CLOSED                 VALUE "C".               COPY01
002180         88  LOCM-PENDING-OPEN           VALUE "P".               COPY01
002200     05  LOCM-OPEN-DATE                  PIC 9(08).               COPY01
002250     05  LOCM-OPEN-DATE-GRP REDEFINES                             COPY01
002260         LOCM-OPEN-DATE.                                          COPY01
002270         10  LOCM-OPEN-YYYY              PIC 9(04).               COPY01
002280         10  LOCM-OPEN-MM                PIC 9(02).               COPY01
002290         10  LOCM-OPEN-DD                PIC 9(02).               COPY01
002300     05  LOCM-LOAD-BATCH-NO              PIC 9(06).               COPY01
002400     05  FILLER                          PIC X(13).               COPY01
