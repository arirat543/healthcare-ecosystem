000100******************************************************************COPY06
000200* POCTTEST   -  POINT-OF-CARE HBA1C TEST RESULT RECORD           COPY06
000300*            -  ONE RECORD PER TEST PERFORMED. THE SAME FILE IS  COPY06
000400*            -  PRESENTED TO POCTRPT TWICE - ONCE SORTED BY      COPY06
000500*            -  PCTT-LOC-ID/PCTT-DATE FOR THE MONTHLY VOLUME     COPY06
000600*            -  BREAK, ONCE SORTED BY PCTT-DATE ALONE FOR THE    COPY06
000700*            -  DAILY CONTROL-CHART PASS.                        COPY06
000800******************************************************************COPY06
000900* 02/20/10 JRS  ORIGINAL COPYBOOK                                COPY06
001000* 03/01/99 WLT  Y2K REVIEW - PCTT-DATE IS ALREADY 4-DIGIT YEAR   COPY06
001050* 03/05/26 KMS  TICKET SC-6115 - CARVED THE TAIL FILLER INTO     COPY06
001060*               PCTT-REC-STATUS/DEVICE-ID/OPERATOR-ID/LOAD-      COPY06
001070*               BATCH-NO SO THE RESULT EXTRACT CARRIES           COPY06
001080*               THE SAME DEVICE/OPERATOR TRACE FIELDS THE LAB    COPY06
001090*               SYSTEM KEEPS.  RECORD STAYS FIXED 80 - NO SHIFT. COPY06
001100******************************************************************COPY06
001200 01  PCTT-REC.                                                   COPY06
001300     05  PCTT-LOC-ID                     PIC 9(04).              COPY06
001400     05  PCTT-DATE                       PIC 9(08).              COPY06
001500     05  PCTT-DATE-GRP REDEFINES PCTT-DATE.                      COPY06
001600         10  PCTT-DATE-YYYY              PIC 9(04).              COPY06
001700         10  PCTT-DATE-MM                PIC 9(02).              COPY06
001800         10  PCTT-DATE-DD                PIC 9(02).              COPY06
001900     05  PCTT-HBA1C                      PIC 9(02)V9(02).        COPY06
002000     05  PCTT-HBA1C-X REDEFINES PCTT-HBA1C PIC X(04).            COPY06
002050     05  PCTT-REC-STATUS             PIC X(01).                  COPY06
002060         88  PCTT-RESULT-VERIFIED        VALUE "V".              COPY06
002070         88  PCTT-RESULT-REPEATED        VALUE "R".              COPY06
002080         88  PCTT-RESULT-VOIDED          VALUE "X".              COPY06
002090     05  PCTT-DEVICE-ID                  PIC 9(04).              COPY06
002100     05  PCTT-OPERATOR-ID                PIC X(06).              COPY06
002110     05  PCTT-LOAD-BATCH-NO              PIC 9(06).              COPY06
002120     05  FILLER                          PIC X(47).              COPY06
