000100******************************************************************COPY09
000200* ORDLINE    -  REPLENISHMENT ORDER LINE RECORD (OUTPUT)         COPY09
000300*            -  ONE RECORD PER QUALIFYING ITEM ON AN ORDER.       COPY09
000400*            -  OLN-ORDER-ID TIES BACK TO THE PARENT ORDHDR      COPY09
000500*            -  RECORD WRITTEN BY ORDGENR.                       COPY09
000600******************************************************************COPY09
000700* 09/02/09 JRS  ORIGINAL COPYBOOK                                 COPY09
001000******************************************************************COPY09
001100 01  ORDL-REC.                                                   COPY09
001200     05  ORDL-ORDER-ID                   PIC 9(06).               COPY09
001300     05  ORDL-ITEM-ID                    PIC 9(04).               COPY09
001400     05  ORDL-QTY                        PIC 9(05).               COPY09
001500     05  ORDL-QTY-X REDEFINES ORDL-QTY    PIC X(05).              COPY09
001600     05  FILLER                          PIC X(65).               COPY09
