000100******************************************************************COPY08
000200* ORDHDR     -  REPLENISHMENT ORDER HEADER RECORD (OUTPUT)       COPY08
000300*            -  ONE RECORD PER ORDER CREATED BY ORDGENR. ORD-ID  COPY08
000400*            -  IS ASSIGNED SEQUENTIALLY STARTING AT 000001 FOR  COPY08
000500*            -  EACH RUN.                                        COPY08
000600******************************************************************COPY08
000700* 09/02/09 JRS  ORIGINAL COPYBOOK                                 COPY08
000800* 01/05/99 WLT  Y2K REVIEW - ORD-DATE IS ALREADY 4-DIGIT YEAR    COPY08
001000******************************************************************COPY08
001100 01  ORDH-REC.                                                   COPY08
001200     05  ORDH-ID                         PIC 9(06).               COPY08
001300     05  ORDH-DATE                       PIC 9(08).               COPY08
001400     05  ORDH-DATE-GRP REDEFINES ORDH-DATE.                      COPY08
001500         10  ORDH-DATE-YYYY              PIC 9(04).               COPY08
001600         10  ORDH-DATE-MM                PIC 9(02).               COPY08
001700         10  ORDH-DATE-DD                PIC 9(02).               COPY08
001800     05  ORDH-LOC-ID                     PIC 9(04).               COPY08
001900     05  ORDH-APPROVER                   PIC X(20).               COPY08
002000     05  ORDH-URGENT-SW                  PIC X(01).               COPY08
002100         88  ORDH-URGENT           VALUE "Y".                    COPY08
002200         88  ORDH-NOT-URGENT       VALUE "N".                    COPY08
002300     05  FILLER                          PIC X(41).               COPY08
