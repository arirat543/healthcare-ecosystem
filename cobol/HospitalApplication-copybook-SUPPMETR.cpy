000100******************************************************************COPY04
000200* SUPPMETR   -  SUPPLIER DELIVERY-PERFORMANCE METRICS RECORD     COPY04
000300*            -  ONE RECORD PER SUPPLIER, ANY ORDER ON THE FILE.   COPY04
000400*            -  USED BY SUPSCOR TO SCORE/RANK SUPPLIERS.          COPY04
000500******************************************************************COPY04
000600* 06/02/09 JRS  ORIGINAL COPYBOOK                                 COPY04
000700* 11/18/99 WLT  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD        COPY04
000800* 04/09/14 MM   ADDED SUP-LEAD-DAYS PER PROCUREMENT REQUEST 4471  COPY04
000900******************************************************************COPY04
001000 01  SUPM-REC.                                                   COPY04
001100     05  SUPM-KEY.                                               COPY04
001200         10  SUPM-ID                     PIC 9(04).               COPY04
001300     05  SUPM-NAME                       PIC X(30).               COPY04
001400     05  SUPM-METRICS.                                            COPY04
001500         10  SUPM-ON-TIME-PCT            PIC 9(03)V9(01).         COPY04
001600         10  SUPM-DEFECT-PCT             PIC 9(01)V9(02).         COPY04
001700         10  SUPM-LEAD-DAYS              PIC 9(02)V9(01).         COPY04
001800     05  SUPM-METRICS-X REDEFINES SUPM-METRICS PIC X(10).         COPY04
001900     05  FILLER                          PIC X(36).               COPY04
