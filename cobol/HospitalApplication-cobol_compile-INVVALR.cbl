000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVVALR.
000300 AUTHOR. R. HARLAN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/12/89.
000600 DATE-COMPILED. 06/12/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM IS STEP 1 OF THE POCT SUPPLY-CHAIN
001200*          NIGHTLY BATCH. IT VALUES THE PER-LOCATION INVENTORY
001300*          FILE AGAINST THE ITEM MASTER AND FLAGS LINES THAT
001400*          HAVE FALLEN BELOW THE ITEM'S MINIMUM STOCK LEVEL.
001500*
001600*          THE ITEM AND LOCATION MASTERS ARE LOADED INTO
001700*          WORKING-STORAGE TABLES AND BINARY SEARCHED - NO
001800*          INDEXED FILES ARE USED BY THIS STEP.
001900*
002000*          OUTPUT IS SECTION 1 OF THE SHARED POCTRPT PRINT
002100*          FILE (DETAIL LINE PER INVENTORY RECORD PLUS A
002200*          TOTALS TRAILER).
002300*
002400******************************************************************
002500*CHANGE LOG.
002600* 06/12/89 RH   ORIGINAL PROGRAM - VALUATION PASS FOR NIGHTLY RUN  CL001
002700* 02/03/90 RH   ADDED LOW-STOCK ALERT COUNT TO TRAILER            CL002
002800* 09/17/91 TGD  REPLACED VSAM ITEM LOOKUP WITH IN-MEMORY TABLE    CL003
002900* 04/02/92 TGD  CORRECTED LINE-VALUE OVERFLOW ON LARGE ORDERS     CL004
003000* 11/30/93 MLK  LOCATION NAME NOW PULLED FROM LOC TABLE, NOT      CL005
003100*               HARD-CODED "UNKNOWN" ON TABLE-SEARCH MISS         CL005
003200* 07/08/94 MLK  WIDENED ITMM-COST-THB TO 7 DIGITS PER REQ 1140    CL006
003300* 11/02/98 WLT  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS STEP  CL007
003400* 01/06/99 WLT  Y2K REVIEW SIGN-OFF - RUN DATE COMES FROM RUNPARM CL008
003500*               RECORD, NOT SYSTEM CLOCK                          CL008
003600* 05/19/03 MM   TOTAL-INVENTORY-VALUE WIDENED TO 15 DIGITS        CL009
003700* 08/14/07 MM   ADDED PAGE-HEADER ROUTINE FOR LONGER RUNS         CL010
003800* 03/22/11 DWK  SWITCHED ITEM/LOC TABLES TO SEARCH ALL (WAS A     CL011
003900*               SEQUENTIAL SEARCH) - CUT CPU TIME ON LARGE RUNS   CL011
004000* 10/09/14 DWK  TICKET SC-4471 - REPORT NOW OPENS EXTEND WHEN A   CL012
004100*               PRIOR STEP ALREADY WROTE SECTION HEADERS          CL012
004200* 02/27/18 PJN  MINOR - ALIGNED UNIT-COST COLUMN WITH SECTION 4   CL013
004250* 03/06/26 KMS  TICKET SC-6116 - DROPPED SPECIAL-NAMES; THIS STEP CL014
004260*               OPENS THE REPORT OUTPUT AND NEVER THROWS A PAGE  CL014
004270*               SO TOP-OF-FORM HAD NO PLACE TO BE USED            CL014
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT LOCMSTR
005500            ASSIGN TO UT-S-LOCMSTR
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS LOCM-STATUS.
005800
005900     SELECT ITEMMSTR
006000            ASSIGN TO UT-S-ITEMMSTR
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS IS ITMM-STATUS.
006300
006400     SELECT INVDALY
006500            ASSIGN TO UT-S-INVDALY
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS INVD-STATUS.
006800
006900     SELECT POCTRPT
007000            ASSIGN TO UT-S-POCTRPT
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS RPT-STATUS.
007300
007400     SELECT SYSOUT
007500            ASSIGN TO UT-S-SYSOUT
007600            ORGANIZATION IS SEQUENTIAL.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  LOCMSTR
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS LOCM-REC.
008600 COPY LOCMSTR.
008700
008800 FD  ITEMMSTR
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 80 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS ITMM-REC.
009400 COPY ITEMMSTR.
009500
009600 FD  INVDALY
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 80 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS INVD-REC.
010200 COPY INVDALY.
010300
010400 FD  POCTRPT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 132 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS RPT-REC.
011000 01  RPT-REC                             PIC X(132).
011100
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC                          PIC X(130).
011900
012000 WORKING-STORAGE SECTION.
012100
012200 01  FILE-STATUS-CODES.
012300     05  LOCM-STATUS                     PIC X(02).
012400         88  LOCM-AT-END          VALUE "10".
012500     05  ITMM-STATUS                     PIC X(02).
012600         88  ITMM-AT-END          VALUE "10".
012700     05  INVD-STATUS                     PIC X(02).
012800         88  INVD-AT-END          VALUE "10".
012900     05  RPT-STATUS                      PIC X(02).
013000         88  RPT-CODE-GOOD        VALUE "00".
013050     05  FILLER                          PIC X(02) VALUE SPACES.
013100
013200 01  FLAGS-AND-SWITCHES.
013300     05  MORE-INVD-SW                    PIC X(01) VALUE "Y".
013400         88  NO-MORE-INVD         VALUE "N".
013500     05  ITEM-FOUND-SW                    PIC X(01) VALUE "N".
013600         88  ITEM-FOUND           VALUE "Y".
013700     05  LOC-FOUND-SW                    PIC X(01) VALUE "N".
013800         88  LOC-FOUND            VALUE "Y".
013900     05  BELOW-MIN-SW                    PIC X(01) VALUE "N".
014000         88  BELOW-MIN            VALUE "Y".
014050     05  FILLER                          PIC X(01) VALUE SPACES.
014100
014200 01  ITEM-TABLE-CTL.
014300     05  ITEM-TABLE-COUNT                PIC 9(03) COMP VALUE 0.
014350     05  FILLER                          PIC X(01) VALUE SPACE.
014400 01  ITEM-TABLE.
014500     05  ITEM-TABLE-ENTRY OCCURS 1 TO 050 TIMES
014600             DEPENDING ON ITEM-TABLE-COUNT
014700             ASCENDING KEY IS IT-ITEM-ID
014800             INDEXED BY IT-IDX.
014900         10  IT-ITEM-ID                  PIC 9(04).
015000         10  IT-ITEM-NAME                PIC X(25).
015100         10  IT-MIN-STOCK                PIC 9(05) COMP.
015200         10  IT-COST-THB                 PIC 9(07) COMP.
015250         10  FILLER                      PIC X(01).
015300
015400 01  LOC-TABLE-CTL.
015500     05  LOC-TABLE-COUNT                 PIC 9(03) COMP VALUE 0.
015550     05  FILLER                          PIC X(01) VALUE SPACE.
015600 01  LOC-TABLE.
015700     05  LOC-TABLE-ENTRY OCCURS 1 TO 150 TIMES
015800             DEPENDING ON LOC-TABLE-COUNT
015900             ASCENDING KEY IS LT-LOC-ID
016000             INDEXED BY LT-IDX.
016100         10  LT-LOC-ID                   PIC 9(04).
016200         10  LT-LOC-NAME                 PIC X(30).
016250         10  FILLER                      PIC X(01).
016300
016400 01  COUNTERS-AND-ACCUMULATORS.
016500     05  RECORDS-READ                    PIC 9(07) COMP VALUE 0.
016600     05  LOW-STOCK-COUNT                 PIC 9(05) COMP VALUE 0.
016700     05  LINE-VALUE                      PIC S9(12) COMP-3.
016800     05  TOTAL-INVENTORY-VALUE           PIC S9(15) COMP-3
016900             VALUE 0.
017000     05  PAGE-NBR                        PIC 9(03) COMP VALUE 1.
017100     05  LINE-NBR                        PIC 9(02) COMP VALUE 99.
017150     05  FILLER                          PIC X(01) VALUE SPACE.
017200
017300 01  MISC-WS-FLDS.
017400     05  CURR-STOCK-WS                   PIC 9(05).
017500     05  CURR-STOCK-WS-X REDEFINES CURR-STOCK-WS PIC X(05).
017600     05  ITEM-COST-WS                    PIC 9(07).
017700     05  ITEM-COST-WS-X REDEFINES ITEM-COST-WS PIC X(07).
017750     05  FILLER                          PIC X(01) VALUE SPACE.
017800
018000 01  WS-SEC1-HDR-1.
018100     05  FILLER                          PIC X(01) VALUE SPACE.
018200     05  FILLER                          PIC X(40) VALUE
018300         "POCT SUPPLY-CHAIN NIGHTLY RUN".
018400     05  FILLER                          PIC X(61) VALUE SPACES.
018500     05  FILLER                          PIC X(05) VALUE "PAGE ".
018600     05  HDR1-PAGE-O                     PIC ZZ9.
018700     05  FILLER                          PIC X(22) VALUE SPACES.
018800
018900 01  WS-SEC1-HDR-2.
019000     05  FILLER                          PIC X(01) VALUE SPACE.
019100     05  FILLER                          PIC X(25) VALUE
019200         "SECTION 1 - INVENTORY VALUATION".
019300     05  FILLER                          PIC X(106) VALUE SPACES.
019400
019500 01  WS-SEC1-COL-HDR.
019600     05  FILLER                          PIC X(01) VALUE SPACE.
019700     05  FILLER                          PIC X(30) VALUE
019800         "LOCATION".
019900     05  FILLER                          PIC X(25) VALUE
020000         "ITEM".
020100     05  FILLER                          PIC X(10) VALUE
020200         "CUR-STOCK".
020300     05  FILLER                          PIC X(09) VALUE
020400         "MINIMUM".
020500     05  FILLER                          PIC X(11) VALUE
020600         "UNIT-COST".
020700     05  FILLER                          PIC X(12) VALUE
020800         "LINE-VALUE".
020900     05  FILLER                          PIC X(06) VALUE
021000         "ALERT".
021100     05  FILLER                          PIC X(28) VALUE SPACES.
021200
021300 01  WS-SEC1-DETAIL.
021400     05  FILLER                          PIC X(01) VALUE SPACE.
021500     05  DET-LOC-NAME-O                  PIC X(30).
021600     05  DET-ITEM-NAME-O                 PIC X(25).
021700     05  DET-CUR-STOCK-O                 PIC ZZ,ZZ9.
021800     05  FILLER                          PIC X(03) VALUE SPACES.
021900     05  DET-MIN-STOCK-O                 PIC ZZ,ZZ9.
022000     05  FILLER                          PIC X(02) VALUE SPACES.
022100     05  DET-UNIT-COST-O                 PIC Z,ZZZ,ZZ9.
022200     05  FILLER                          PIC X(01) VALUE SPACES.
022300     05  DET-LINE-VALUE-O                PIC ZZZ,ZZZ,ZZZ,ZZ9.
022400     05  FILLER                          PIC X(02) VALUE SPACES.
022500     05  DET-LOW-STOCK-O                 PIC X(05).
022600     05  FILLER                          PIC X(03) VALUE SPACES.
022700
022800 01  WS-SEC1-TRAILER.
022900     05  FILLER                          PIC X(01) VALUE SPACE.
023000     05  FILLER                          PIC X(27) VALUE
023100         "TOTAL INVENTORY VALUE THB:".
023200     05  TRL-TOTAL-VALUE-O               PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.
023300     05  FILLER                          PIC X(04) VALUE SPACES.
023400     05  FILLER                          PIC X(20) VALUE
023500         "LOW-STOCK ALERTS:".
023600     05  TRL-LOW-STOCK-O                 PIC ZZ,ZZ9.
023700     05  FILLER                          PIC X(58) VALUE SPACES.
023800
023900 COPY ABENDREC.
024000
024100 PROCEDURE DIVISION.
024200
024300 000-HOUSEKEEPING.
024400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024500     DISPLAY "******** BEGIN JOB INVVALR ********".
024600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024700     PERFORM 050-LOAD-ITEM-TABLE THRU 050-EXIT.
024800     PERFORM 060-LOAD-LOC-TABLE THRU 060-EXIT.
024900     PERFORM 070-WRITE-HEADERS THRU 070-EXIT.
025000     PERFORM 900-READ-INVDALY THRU 900-EXIT.
025100 000-EXIT.
025200     EXIT.
025300
025400 050-LOAD-ITEM-TABLE.
025500     MOVE "050-LOAD-ITEM-TABLE" TO PARA-NAME.
025600     READ ITEMMSTR
025700         AT END
025800         MOVE "10" TO ITMM-STATUS
025900     END-READ.
026000     PERFORM 055-ADD-ITEM-ENTRY THRU 055-EXIT
026100             UNTIL ITMM-AT-END.
026200 050-EXIT.
026300     EXIT.
026400
026500 055-ADD-ITEM-ENTRY.
026600     MOVE "055-ADD-ITEM-ENTRY" TO PARA-NAME.
026700     ADD 1 TO ITEM-TABLE-COUNT.
026800     SET IT-IDX TO ITEM-TABLE-COUNT.
026900     MOVE ITMM-ID        TO IT-ITEM-ID (IT-IDX).
027000     MOVE ITMM-NAME      TO IT-ITEM-NAME (IT-IDX).
027100     MOVE ITMM-MIN-STOCK TO IT-MIN-STOCK (IT-IDX).
027200     MOVE ITMM-COST-THB  TO IT-COST-THB (IT-IDX).
027300     READ ITEMMSTR
027400         AT END
027500         MOVE "10" TO ITMM-STATUS
027600     END-READ.
027700 055-EXIT.
027800     EXIT.
027900
028000 060-LOAD-LOC-TABLE.
028100     MOVE "060-LOAD-LOC-TABLE" TO PARA-NAME.
028200     READ LOCMSTR
028300         AT END
028400         MOVE "10" TO LOCM-STATUS
028500     END-READ.
028600     PERFORM 065-ADD-LOC-ENTRY THRU 065-EXIT
028700             UNTIL LOCM-AT-END.
028800 060-EXIT.
028900     EXIT.
029000
029100 065-ADD-LOC-ENTRY.
029200     MOVE "065-ADD-LOC-ENTRY" TO PARA-NAME.
029300     ADD 1 TO LOC-TABLE-COUNT.
029400     SET LT-IDX TO LOC-TABLE-COUNT.
029500     MOVE LOCM-ID        TO LT-LOC-ID (LT-IDX).
029600     MOVE LOCM-NAME      TO LT-LOC-NAME (LT-IDX).
029700     READ LOCMSTR
029800         AT END
029900         MOVE "10" TO LOCM-STATUS
030000     END-READ.
030100 065-EXIT.
030200     EXIT.
030500
030600 070-WRITE-HEADERS.
030700     MOVE "070-WRITE-HEADERS" TO PARA-NAME.
030800     MOVE PAGE-NBR TO HDR1-PAGE-O.
030900     WRITE RPT-REC FROM WS-SEC1-HDR-1.
031000     WRITE RPT-REC FROM WS-SEC1-HDR-2.
031100     WRITE RPT-REC FROM WS-SEC1-COL-HDR.
031200     MOVE 0 TO LINE-NBR.
031300 070-EXIT.
031400     EXIT.
031500
031600 100-MAINLINE.
031700     MOVE "100-MAINLINE" TO PARA-NAME.
031800     PERFORM 200-LOOKUP-ITEM-RTN THRU 200-EXIT.
031900     PERFORM 250-LOOKUP-LOC-RTN THRU 250-EXIT.
032000     PERFORM 300-CALC-LINE-VALUE THRU 300-EXIT.
032100     PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT.
032200     PERFORM 900-READ-INVDALY THRU 900-EXIT.
032300 100-EXIT.
032400     EXIT.
032500
032600 200-LOOKUP-ITEM-RTN.
032700     MOVE "200-LOOKUP-ITEM-RTN" TO PARA-NAME.
032800     MOVE "N" TO ITEM-FOUND-SW.
032900     SET IT-IDX TO 1.
033000     SEARCH ALL ITEM-TABLE-ENTRY
033100         AT END
033200             MOVE "N" TO ITEM-FOUND-SW
033300         WHEN IT-ITEM-ID (IT-IDX) = INVD-ITEM-ID
033400             MOVE "Y" TO ITEM-FOUND-SW
033500     END-SEARCH.
033600 200-EXIT.
033700     EXIT.
033800
033900 250-LOOKUP-LOC-RTN.
034000     MOVE "250-LOOKUP-LOC-RTN" TO PARA-NAME.
034100     MOVE "N" TO LOC-FOUND-SW.
034200     SET LT-IDX TO 1.
034300     SEARCH ALL LOC-TABLE-ENTRY
034400         AT END
034500             MOVE "N" TO LOC-FOUND-SW
034600         WHEN LT-LOC-ID (LT-IDX) = INVD-LOC-ID
034700             MOVE "Y" TO LOC-FOUND-SW
034800     END-SEARCH.
034900 250-EXIT.
035000     EXIT.
035100
035200 300-CALC-LINE-VALUE.
035300     MOVE "300-CALC-LINE-VALUE" TO PARA-NAME.
035400     MOVE "N" TO BELOW-MIN-SW.
035500     IF ITEM-FOUND
035600         COMPUTE LINE-VALUE =
035700             INVD-CURRENT-STOCK * IT-COST-THB (IT-IDX)
035800         ADD LINE-VALUE TO TOTAL-INVENTORY-VALUE
035900         IF INVD-CURRENT-STOCK < IT-MIN-STOCK (IT-IDX)
036000             MOVE "Y" TO BELOW-MIN-SW
036100             ADD 1 TO LOW-STOCK-COUNT
036200         END-IF
036300     ELSE
036400         MOVE 0 TO LINE-VALUE
036500     END-IF.
036600 300-EXIT.
036700     EXIT.
036800
036900 700-WRITE-DETAIL-LINE.
037000     MOVE "700-WRITE-DETAIL-LINE" TO PARA-NAME.
037100     MOVE SPACES TO WS-SEC1-DETAIL.
037200     IF LOC-FOUND
037300         MOVE LT-LOC-NAME (LT-IDX)    TO DET-LOC-NAME-O
037400     ELSE
037500         MOVE "*** LOCATION NOT ON MASTER ***" TO DET-LOC-NAME-O
037600     END-IF.
037700     IF ITEM-FOUND
037800         MOVE IT-ITEM-NAME (IT-IDX)   TO DET-ITEM-NAME-O
037900     ELSE
038000         MOVE "*** ITEM NOT ON MASTER ***" TO DET-ITEM-NAME-O
038100     END-IF.
038200     MOVE INVD-CURRENT-STOCK          TO DET-CUR-STOCK-O.
038300     IF ITEM-FOUND
038400         MOVE IT-MIN-STOCK (IT-IDX)   TO DET-MIN-STOCK-O
038500         MOVE IT-COST-THB (IT-IDX)    TO DET-UNIT-COST-O
038600     END-IF.
038700     MOVE LINE-VALUE                  TO DET-LINE-VALUE-O.
038800     IF BELOW-MIN
038900         MOVE "*LOW*" TO DET-LOW-STOCK-O
039000     END-IF.
039100     WRITE RPT-REC FROM WS-SEC1-DETAIL.
039200     ADD 1 TO LINE-NBR.
039300     ADD 1 TO RECORDS-READ.
039400 700-EXIT.
039500     EXIT.
039600
039700 900-READ-INVDALY.
039800     MOVE "900-READ-INVDALY" TO PARA-NAME.
039900     READ INVDALY
040000         AT END
040100         MOVE "N" TO MORE-INVD-SW
040200     END-READ.
040300 900-EXIT.
040400     EXIT.
040500
040600 950-WRITE-TRAILER.
040700     MOVE "950-WRITE-TRAILER" TO PARA-NAME.
040800     MOVE SPACES TO WS-SEC1-TRAILER.
040900     MOVE TOTAL-INVENTORY-VALUE      TO TRL-TOTAL-VALUE-O.
041000     MOVE LOW-STOCK-COUNT             TO TRL-LOW-STOCK-O.
041100     WRITE RPT-REC FROM WS-SEC1-TRAILER.
041200 950-EXIT.
041300     EXIT.
041400
041500 800-OPEN-FILES.
041600     MOVE "800-OPEN-FILES" TO PARA-NAME.
041700     OPEN INPUT LOCMSTR, ITEMMSTR, INVDALY.
041800     OPEN OUTPUT POCTRPT.
041900     OPEN OUTPUT SYSOUT.
042000 800-EXIT.
042100     EXIT.
042200
042300 850-CLOSE-FILES.
042400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042500     CLOSE LOCMSTR, ITEMMSTR, INVDALY, POCTRPT, SYSOUT.
042600 850-EXIT.
042700     EXIT.
042800
042900 999-CLEANUP.
043000     MOVE "999-CLEANUP" TO PARA-NAME.
043100     PERFORM 950-WRITE-TRAILER THRU 950-EXIT.
043200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043300     DISPLAY "******** NORMAL END OF JOB INVVALR ********".
043400 999-EXIT.
043500     EXIT.
043600
043700 1000-ABEND-RTN.
043800     WRITE SYSOUT-REC FROM ABEND-REC.
043900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044000     DISPLAY "*** ABNORMAL END OF JOB - INVVALR ***" UPON CONSOLE.
044100     DIVIDE ZERO-VAL INTO ONE-VAL.
044200
044300 MAIN-LOGIC SECTION.
044400 MAIN-PARA.
044500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
044600     PERFORM 100-MAINLINE THRU 100-EXIT
044700             UNTIL NO-MORE-INVD.
044800     PERFORM 999-CLEANUP THRU 999-EXIT.
044900     MOVE +0 TO RETURN-CODE.
045000     GOBACK.
