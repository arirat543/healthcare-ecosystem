000100******************************************************************COPY10
000200* ABENDREC   -  SHARED ERROR-TRAP / ABEND-MESSAGE WORKING AREA   COPY10
000300*            -  COPY'D INTO EVERY BATCH STEP SO SYSOUT CARRIES   COPY10
000400*            -  THE SAME LAYOUT NO MATTER WHICH PROGRAM ABENDS.  COPY10
000500*            -  PARA-NAME IS STAMPED AT THE TOP OF EVERY         COPY10
000600*            -  PARAGRAPH SO A DUMP SHOWS WHERE WE WERE.         COPY10
000700******************************************************************COPY10
000800* 05/14/09 JRS  ORIGINAL COPYBOOK                                 COPY10
000900* 11/02/98 WLT  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD        COPY10
001000******************************************************************COPY10
001100 01  MISC-ABEND-FIELDS.                                          COPY10
001200     05  PARA-NAME                       PIC X(40) VALUE SPACES. COPY10
001300     05  ABEND-REASON                    PIC X(50) VALUE SPACES. COPY10
001400     05  EXPECTED-VAL                    PIC S9(09) VALUE ZERO.  COPY10
001500     05  ACTUAL-VAL                      PIC X(08) VALUE SPACES. COPY10
001600     05  ZERO-VAL                        PIC 9(01) VALUE ZERO.   COPY10
001700     05  ONE-VAL                         PIC 9(01) VALUE 1.      COPY10
001800 01  ABEND-REC.                                                  COPY10
001900     05  FILLER                          PIC X(05) VALUE "*ERR*".COPY10
002000     05  ABEND-PARA-O                    PIC X(40).               COPY10
002100     05  FILLER                          PIC X(01) VALUE SPACE.  COPY10
002200     05  ABEND-REASON-O                  PIC X(50).               COPY10
002300     05  FILLER                          PIC X(34) VALUE SPACES. COPY10
