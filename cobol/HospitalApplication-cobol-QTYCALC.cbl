000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QTYCALC.
000400 AUTHOR. T. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/91.
000700 DATE-COMPILED. 05/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*          CALLED BY ORDGENR ONCE PER ITEM/LOCATION LINE THAT
001200*          CAME UP SHORT ON THE VALUATION PASS.  RETURNS THE
001300*          QUANTITY ORDGENR SHOULD PUT ON THE REPLENISHMENT
001400*          ORDER FOR THIS ITEM AT THIS LOCATION.
001500*
001600*          TARGET STOCK LEVEL IS 1.5 TIMES THE ITEM'S MINIMUM.
001700*          RECOMMENDED QTY IS THE TARGET LESS WHAT IS ALREADY
001800*          ON THE SHELF, NEVER LESS THAN ZERO.
001900******************************************************************
002000*CHANGE LOG.
002100* 05/02/91 TO   ORIGINAL SUBPROGRAM                               CL001
002200* 08/19/93 TO   ADDED FLOOR-AT-ZERO CHECK AFTER A NEGATIVE        CL002
002300*               RECOMMENDED QTY SHOWED UP ON THE SC-0890 ORDER    CL002
002400* 11/02/98 WLT  Y2K REVIEW - NO DATE FIELDS IN THIS SUBPROGRAM    CL003
002500* 06/14/05 MM   SWITCHED TARGET-STOCK TO ROUNDED COMPUTE - WAS    CL004
002600*               TRUNCATING INSTEAD OF ROUNDING ON ODD MINIMUMS    CL004
002650* 03/05/26 KMS  TICKET SC-6115 - ADDED A CALL COUNTER SO WE CAN   CL005
002660*               TRACE HOW MANY LINES ORDGENR PUSHED THROUGH THIS  CL005
002670*               SUBPROGRAM WHEN THE NIGHTLY RUN IS SLOW            CL005
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003750 77  WS-CALL-COUNT                   PIC 9(07) COMP.
003760 77  WS-ZERO-FLOOR-COUNT             PIC 9(07) COMP.
003800 01  MISC-FIELDS.
003900     05  TARGET-STOCK-WS             PIC S9(07) COMP-3.
003910     05  TARGET-STOCK-WS-X REDEFINES TARGET-STOCK-WS
003920             PIC X(04).
004000     05  RAW-RECOMMEND-WS            PIC S9(07) COMP-3.
004010     05  RAW-RECOMMEND-WS-X REDEFINES RAW-RECOMMEND-WS
004020             PIC X(04).
004030     05  FILLER                      PIC X(01) VALUE SPACE.
004100
004200 LINKAGE SECTION.
004300 01  QTYCALC-REC.
004400     05  QC-ITEM-MIN-STOCK           PIC 9(05) COMP.
004500     05  QC-ITEM-CURRENT-STOCK       PIC 9(05) COMP.
004600     05  QC-ITEM-RECOMMEND-QTY       PIC 9(05) COMP.
004650     05  FILLER                      PIC X(01).
004700
004800 01  RETURN-CD                       PIC 9(4) COMP.
004900
005000 PROCEDURE DIVISION USING QTYCALC-REC, RETURN-CD.
005100
005200 100-CALC-RECOMMEND-QTY.
005250     ADD 1 TO WS-CALL-COUNT.
005300     COMPUTE TARGET-STOCK-WS ROUNDED =
005400         QC-ITEM-MIN-STOCK * 1.5.
005500
005600     COMPUTE RAW-RECOMMEND-WS =
005700         TARGET-STOCK-WS - QC-ITEM-CURRENT-STOCK.
005800
005900     IF RAW-RECOMMEND-WS < 0
006000         MOVE 0 TO QC-ITEM-RECOMMEND-QTY
006050         ADD 1 TO WS-ZERO-FLOOR-COUNT
006100     ELSE
006200         MOVE RAW-RECOMMEND-WS TO QC-ITEM-RECOMMEND-QTY
006300     END-IF.
006400
006500     MOVE ZERO TO RETURN-CD.
006600     GOBACK.
