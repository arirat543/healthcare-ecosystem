000100******************************************************************COPY02
000200* ITEMMSTR   -  SUPPLY ITEM MASTER RECORD                         COPY02
000300*            -  LIBRARY(DDS0002.TEST.COPYLIB(ITEMMSTR))           COPY02
000400*            -  ONE RECORD PER STOCKED SUPPLY ITEM (TEST STRIPS,  COPY02
000500*            -  CONTROL SOLUTIONS, LANCETS, CARTRIDGES, ETC),     COPY02
000600*            -  SORTED BY ITEM-ID ASCENDING, LOADED INTO A        COPY02
000700*            -  BINARY-SEARCHABLE TABLE AT THE TOP OF EVERY RUN.  COPY02
000800******************************************************************COPY02
000900* 05/14/09 JRS  ORIGINAL COPYBOOK                                 COPY02
001000* 02/08/99 WLT  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD        COPY02
001100* 07/21/11 MM   ITEM-COST-THB WIDENED TO 7 DIGITS - CARTRIDGE     COPY02
001200*               PRICE INCREASE EXCEEDED OLD PIC 9(05)             COPY02
001250* 03/05/26 KMS  TICKET SC-6115 - CARVED THE TAIL FILLER INTO      COPY02
001260*               ITMM-REC-STATUS/LAST-UPDT-DATE/LOAD-BATCH-NO SO   COPY02
001270*               BATCH-NO SO THE MASTER EXTRACT CARRIES THE SAME  COPY02
001280*               AUDIT STAMPS AS THE OTHER SUPPLY-CHAIN MASTERS.  COPY02
001290*               RECORD STAYS FIXED 80 BYTES - NO LAYOUT SHIFT.   COPY02
001300******************************************************************COPY02
001400 01  ITMM-REC.                                                   COPY02
001500     05  ITMM-KEY.                                               COPY02
001600         10  ITMM-ID                     PIC 9(04).              COPY02
001700     05  ITMM-NAME                       PIC X(25).               COPY02
001800     05  ITMM-MIN-STOCK                  PIC 9(05).               COPY02
001900     05  ITMM-COST-THB                   PIC 9(07).               COPY02
002000     05  ITMM-MIN-STOCK-X REDEFINES ITMM-MIN-STOCK PIC X(05).     COPY02
002100     05  ITMM-REC-STATUS             PIC X(01).                   COPY02
002110         88  ITMM-ACTIVE                 VALUE "A".               COPY02
002120         88  ITMM-DISCONTINUED            VALUE "D".               COPY02
002130         88  ITMM-ON-HOLD                 VALUE "H".               COPY02
002200     05  ITMM-LAST-UPDT-DATE             PIC 9(08).               COPY02
002300     05  ITMM-LAST-UPDT-DATE-GRP REDEFINES                        COPY02
002400         ITMM-LAST-UPDT-DATE.                                     COPY02
002500         10  ITMM-UPDT-YYYY              PIC 9(04).               COPY02
002600         10  ITMM-UPDT-MM                PIC 9(02).               COPY02
002700         10  ITMM-UPDT-DD                PIC 9(02).               COPY02
002800     05  ITMM-LOAD-BATCH-NO              PIC 9(06).               COPY02
002900     05  FILLER                          PIC X(24).               COPY02
