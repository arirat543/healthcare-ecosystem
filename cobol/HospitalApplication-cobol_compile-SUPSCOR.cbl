000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SUPSCOR.
000300 AUTHOR. M. L. KRANE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/09/93.
000600 DATE-COMPILED. 03/09/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          STEP 3 OF THE POCT SUPPLY-CHAIN NIGHTLY BATCH.
001200*          SCORES EVERY SUPPLIER ON THE SUPPMETR FILE FROM ITS
001300*          ON-TIME-DELIVERY, DEFECT AND LEAD-TIME METRICS.
001400*
001500*          PERFORMANCE-SCORE = .7 * ON-TIME-PCT
001600*                            - 8  * DEFECT-PCT
001700*                            - 1.5 * LEAD-DAYS
001800*                            + 30
001900*          CLIPPED TO THE RANGE 0 THRU 100 AND ROUNDED TO ONE
002000*          DECIMAL PLACE.  PURCHASING USES THIS SCORE TO DECIDE
002100*          WHICH SUPPLIER GETS THE NEXT RUSH ORDER.
002200*
002300*          OUTPUT IS SECTION 3 OF THE SHARED POCTRPT PRINT FILE
002400*          (ONE DETAIL LINE PER SUPPLIER PLUS A TRAILER CARRYING
002500*          THE SUPPLIER COUNT AND THE AVERAGE SCORE).
002600*
002700******************************************************************
002800*CHANGE LOG.
002900* 03/09/93 MLK  ORIGINAL PROGRAM                                  CL001
003000* 08/22/94 MLK  SCORE NOW CLIPPED AT 0 AND 100 - A SUPPLIER WITH  CL002
003100*               A TERRIBLE LEAD TIME WAS GOING NEGATIVE           CL002
003200* 11/02/98 WLT  Y2K REVIEW - NO DATE FIELDS ON SUPPMETR           CL003
003300* 05/19/03 MM   AVERAGE SCORE ADDED TO TRAILER PER REQ 1140       CL004
003400* 10/09/14 DWK  TICKET SC-4471 - REPORT NOW OPENS EXTEND, THIS    CL005
003500*               IS THE THIRD STEP TO WRITE INTO THE SAME PRINT    CL005
003600*               FILE AS SECTIONS 1 AND 2                          CL005
003650* 03/06/26 KMS  TICKET SC-6116 - DROPPED THE UNUSED NUMERIC-KEY   CL006
003660*               CLASS TEST AND FIRST-REPORT-STEP SWITCH FROM      CL006
003670*               SPECIAL-NAMES - NEITHER WAS EVER REFERENCED       CL006
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SUPPMETR
004900            ASSIGN TO UT-S-SUPPMETR
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS SUPM-STATUS.
005200
005300     SELECT POCTRPT
005400            ASSIGN TO UT-S-POCTRPT
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS IS RPT-STATUS.
005700
005800     SELECT SYSOUT
005900            ASSIGN TO UT-S-SYSOUT
006000            ORGANIZATION IS SEQUENTIAL.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SUPPMETR
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 80 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SUPM-REC.
007000 COPY SUPPMETR.
007100
007200 FD  POCTRPT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 132 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS RPT-REC.
007800 01  RPT-REC                             PIC X(132).
007900
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC                          PIC X(130).
008700
008800 WORKING-STORAGE SECTION.
008900
009000 01  FILE-STATUS-CODES.
009100     05  SUPM-STATUS                     PIC X(02).
009200         88  SUPM-AT-END          VALUE "10".
009300     05  RPT-STATUS                      PIC X(02).
009350     05  FILLER                          PIC X(02) VALUE SPACES.
009400
009500 01  FLAGS-AND-SWITCHES.
009600     05  MORE-SUPM-SW                    PIC X(01) VALUE "Y".
009700         88  NO-MORE-SUPM         VALUE "N".
009750     05  FILLER                          PIC X(01) VALUE SPACE.
009800
009900 01  SCORE-WORK-FIELDS.
010000     05  RAW-SCORE-WS                    PIC S9(05)V9(04) COMP-3.
010050     05  RAW-SCORE-WS-X REDEFINES RAW-SCORE-WS
010060             PIC X(04).
010100     05  ROUNDED-SCORE-WS                PIC S9(03)V9(01) COMP-3.
010200     05  ROUNDED-SCORE-WS-X REDEFINES ROUNDED-SCORE-WS
010300             PIC X(04).
010350     05  FILLER                          PIC X(01) VALUE SPACE.
010400
010500 01  COUNTERS-AND-ACCUMULATORS.
010600     05  RECORDS-READ                    PIC 9(05) COMP VALUE 0.
010700     05  SUPPLIER-COUNT                   PIC 9(05) COMP VALUE 0.
010800     05  SCORE-TOTAL                       PIC S9(07)V9(01) COMP-3
010900             VALUE 0.
011000     05  AVERAGE-SCORE-WS                  PIC S9(03)V9(01) COMP-3
011100             VALUE 0.
011120     05  AVERAGE-SCORE-WS-X REDEFINES AVERAGE-SCORE-WS
011140             PIC X(04).
011160     05  FILLER                          PIC X(01) VALUE SPACE.
011200
011300 01  WS-SEC3-HDR-1.
011400     05  FILLER                          PIC X(01) VALUE SPACE.
011500     05  FILLER                          PIC X(40) VALUE
011600         "POCT SUPPLY-CHAIN NIGHTLY RUN".
011700     05  FILLER                          PIC X(91) VALUE SPACES.
011800
011900 01  WS-SEC3-HDR-2.
012000     05  FILLER                          PIC X(01) VALUE SPACE.
012100     05  FILLER                          PIC X(30) VALUE
012200         "SECTION 3 - SUPPLIER SCORING".
012300     05  FILLER                          PIC X(101) VALUE SPACES.
012400
012500 01  WS-SEC3-COL-HDR.
012600     05  FILLER                          PIC X(01) VALUE SPACE.
012700     05  FILLER                          PIC X(30) VALUE
012800         "SUPPLIER".
012900     05  FILLER                          PIC X(10) VALUE
013000         "ON-TIME%".
013100     05  FILLER                          PIC X(10) VALUE
013200         "DEFECT%".
013300     05  FILLER                          PIC X(10) VALUE
013400         "LEAD-DAYS".
013500     05  FILLER                          PIC X(10) VALUE
013600         "SCORE".
013700     05  FILLER                          PIC X(61) VALUE SPACES.
013800
013900 01  WS-SEC3-DETAIL.
014000     05  FILLER                          PIC X(01) VALUE SPACE.
014100     05  DET-SUPP-NAME-O                 PIC X(30).
014200     05  DET-ON-TIME-O                   PIC ZZ9.9.
014300     05  FILLER                          PIC X(04) VALUE SPACES.
014400     05  DET-DEFECT-O                    PIC Z9.99.
014500     05  FILLER                          PIC X(04) VALUE SPACES.
014600     05  DET-LEAD-O                      PIC Z9.9.
014700     05  FILLER                          PIC X(04) VALUE SPACES.
014800     05  DET-SCORE-O                      PIC ZZ9.9.
014900     05  FILLER                          PIC X(60) VALUE SPACES.
015000
015100 01  WS-SEC3-TRAILER.
015200     05  FILLER                          PIC X(01) VALUE SPACE.
015300     05  FILLER                          PIC X(18) VALUE
015400         "SUPPLIERS SCORED:".
015500     05  TRL-SUPP-COUNT-O                 PIC ZZ9.
015600     05  FILLER                          PIC X(04) VALUE SPACES.
015700     05  FILLER                          PIC X(15) VALUE
015800         "AVERAGE SCORE:".
015900     05  TRL-AVG-SCORE-O                  PIC ZZ9.9.
016000     05  FILLER                          PIC X(88) VALUE SPACES.
016100
016200 COPY ABENDREC.
016300
016400 PROCEDURE DIVISION.
016500
016600 000-HOUSEKEEPING.
016700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016800     DISPLAY "******** BEGIN JOB SUPSCOR ********".
016900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017000     PERFORM 070-WRITE-HEADERS THRU 070-EXIT.
017100     PERFORM 900-READ-SUPPMETR THRU 900-EXIT.
017200 000-EXIT.
017300     EXIT.
017400
017500 070-WRITE-HEADERS.
017600     MOVE "070-WRITE-HEADERS" TO PARA-NAME.
017700     WRITE RPT-REC FROM WS-SEC3-HDR-1 AFTER ADVANCING TOP-OF-FORM.
017800     WRITE RPT-REC FROM WS-SEC3-HDR-2.
017900     WRITE RPT-REC FROM WS-SEC3-COL-HDR.
018000 070-EXIT.
018100     EXIT.
018200
018300 100-MAINLINE.
018400     MOVE "100-MAINLINE" TO PARA-NAME.
018500     PERFORM 300-CALC-SCORE THRU 300-EXIT.
018600     PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT.
018700     ADD 1 TO RECORDS-READ.
018800     PERFORM 900-READ-SUPPMETR THRU 900-EXIT.
018900 100-EXIT.
019000     EXIT.
019100
019200 300-CALC-SCORE.
019300     MOVE "300-CALC-SCORE" TO PARA-NAME.
019400     COMPUTE RAW-SCORE-WS =
019500         ( 0.7 * SUPM-ON-TIME-PCT )
019600         - ( 8   * SUPM-DEFECT-PCT )
019700         - ( 1.5 * SUPM-LEAD-DAYS )
019800         + 30.
019900     IF RAW-SCORE-WS < 0
020000         MOVE 0 TO RAW-SCORE-WS
020100     END-IF.
020200     IF RAW-SCORE-WS > 100
020300         MOVE 100 TO RAW-SCORE-WS
020400     END-IF.
020500     COMPUTE ROUNDED-SCORE-WS ROUNDED = RAW-SCORE-WS.
020600     ADD ROUNDED-SCORE-WS TO SCORE-TOTAL.
020700     ADD 1 TO SUPPLIER-COUNT.
020800 300-EXIT.
020900     EXIT.
021000
021100 700-WRITE-DETAIL-LINE.
021200     MOVE "700-WRITE-DETAIL-LINE" TO PARA-NAME.
021300     MOVE SPACES TO WS-SEC3-DETAIL.
021400     MOVE SUPM-NAME             TO DET-SUPP-NAME-O.
021500     MOVE SUPM-ON-TIME-PCT      TO DET-ON-TIME-O.
021600     MOVE SUPM-DEFECT-PCT       TO DET-DEFECT-O.
021700     MOVE SUPM-LEAD-DAYS        TO DET-LEAD-O.
021800     MOVE ROUNDED-SCORE-WS      TO DET-SCORE-O.
021900     WRITE RPT-REC FROM WS-SEC3-DETAIL.
022000 700-EXIT.
022100     EXIT.
022200
022300 900-READ-SUPPMETR.
022400     MOVE "900-READ-SUPPMETR" TO PARA-NAME.
022500     READ SUPPMETR
022600         AT END
022700         MOVE "N" TO MORE-SUPM-SW
022800     END-READ.
022900 900-EXIT.
023000     EXIT.
023100
023200 950-WRITE-TRAILER.
023300     MOVE "950-WRITE-TRAILER" TO PARA-NAME.
023400     IF SUPPLIER-COUNT > 0
023500         COMPUTE AVERAGE-SCORE-WS ROUNDED =
023600             SCORE-TOTAL / SUPPLIER-COUNT
023700     END-IF.
023800     MOVE SPACES TO WS-SEC3-TRAILER.
023900     MOVE SUPPLIER-COUNT         TO TRL-SUPP-COUNT-O.
024000     MOVE AVERAGE-SCORE-WS       TO TRL-AVG-SCORE-O.
024100     WRITE RPT-REC FROM WS-SEC3-TRAILER.
024200 950-EXIT.
024300     EXIT.
024400
024500 800-OPEN-FILES.
024600     MOVE "800-OPEN-FILES" TO PARA-NAME.
024700     OPEN INPUT SUPPMETR.
024800     OPEN EXTEND POCTRPT.
024900     OPEN OUTPUT SYSOUT.
025000 800-EXIT.
025100     EXIT.
025200
025300 850-CLOSE-FILES.
025400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
025500     CLOSE SUPPMETR, POCTRPT, SYSOUT.
025600 850-EXIT.
025700     EXIT.
025800
025900 999-CLEANUP.
026000     MOVE "999-CLEANUP" TO PARA-NAME.
026100     PERFORM 950-WRITE-TRAILER THRU 950-EXIT.
026200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026300     DISPLAY "******** NORMAL END OF JOB SUPSCOR ********".
026400 999-EXIT.
026500     EXIT.
026600
026700 1000-ABEND-RTN.
026800     WRITE SYSOUT-REC FROM ABEND-REC.
026900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027000     DISPLAY "*** ABNORMAL END OF JOB - SUPSCOR ***" UPON CONSOLE.
027100     DIVIDE ZERO-VAL INTO ONE-VAL.
027200
027300 MAIN-LOGIC SECTION.
027400 MAIN-PARA.
027500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027600     PERFORM 100-MAINLINE THRU 100-EXIT
027700             UNTIL NO-MORE-SUPM.
027800     PERFORM 999-CLEANUP THRU 999-EXIT.
027900     MOVE +0 TO RETURN-CODE.
028000     GOBACK.
